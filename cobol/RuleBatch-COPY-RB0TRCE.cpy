000010 **************************************************************** 
000020 * RB0TRCE - TRACE RECORD LAYOUT                                  
000030 * ONE OUTPUT ROW PER RULE EVALUATED PER EVENT (FAN-OUT - MANY    
000040 * TRACE ROWS PER EVALUATION-RESULT ROW).  THIS IS THE AUDIT      
000050 * TRAIL THAT EXPLAINS EVERY MATCH AND NEAR-MISS.                 
000060 **************************************************************** 
000070 01  TR-TRACE-RECORD.                                             
000080     05  TR-EVENT-TYPE             PIC X(30).                     
000090     05  TR-RULE-NAME              PIC X(50).                     
000100     05  TR-MATCHED                PIC X(1).                      
000110         88  TR-RULE-MATCHED           VALUE 'Y'.                 
000120         88  TR-RULE-NOT-MATCHED       VALUE 'N'.                 
000130     05  TR-REASON                 PIC X(255).                    
000140     05  FILLER                    PIC X(10).                     
000150 **************************************************************** 
000160 * END OF COPYBOOK                                                
000170 **************************************************************** 
