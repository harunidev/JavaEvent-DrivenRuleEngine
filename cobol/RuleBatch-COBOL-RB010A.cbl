000010***************************************************************** 
000020*RB010A - RULE ENGINE BATCH DRIVER                                
000030*READS THE RULE BOOK ONCE, SORTS IT INTO PRIORITY ORDER, THEN     
000040*RUNS EACH EVENT ON THE TRANSACTION DECK AGAINST EVERY ACTIVE     
000050*RULE (CALLING RB020A), WRITES ONE RESULT ROW AND ONE TRACE ROW   
000060*PER RULE TRIED, DISPATCHES THE MATCHED ACTIONS (CALLING RB030A)  
000070*AND PRINTS THE END-OF-RUN SUMMARY.  THIS MODULE OWNS ALL FILE    
000080*I/O - RB020A AND RB030A ARE IN-MEMORY SUBROUTINES ONLY.          
000090***************************************************************** 
000100 IDENTIFICATION DIVISION.                                         
000110 PROGRAM-ID.    RB010A.                                           
000120 AUTHOR.        R A FENNIMORE.                                    
000130 INSTALLATION.  EDP INSTALLATION.                                 
000140 DATE-WRITTEN.  12/08/86.                                         
000150 DATE-COMPILED.                                                   
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000170*---------------------------------------------------------------- 
000180*CHANGE LOG                                                       
000190*---------------------------------------------------------------- 
000200*DATE     BY   REQUEST    DESCRIPTION                             
000210*-------- ---- ---------- -----------------------------------     
000220*12/08/86 RAF  IS-0350    ORIGINAL WRITE-UP - RULE BOOK LOAD,     
000230*                          EVENT LOOP, RESULT/TRACE FILES.        
000240*03/10/87 DRS  IS-0442    WIRED IN CALL TO RB020A CONDITION       
000250*                          EVALUATOR (REPLACED STUB RETURNING     
000260*                          N).                                    
000270*04/02/87 TMW  IS-0456    WIRED IN CALL TO RB030A ACTION          
000280*                          DISPATCHER AND THE ACTION-LOG FILE.    
000290*06/14/90 KPL  IS-0878    PRIORITY SORT NOW BREAKS TIES BY        
000300*                          RULE BOOK INSERTION ORDER INSTEAD      
000310*                          OF LEAVING THEM IN WHATEVER ORDER      
000320*                          THE BUBBLE SORT LEFT THEM.             
000330*09/21/91 KPL  IS-1043    ADDED SHORT-CIRCUIT-ON-FIRST-MATCH      
000340*                          SWITCH FOR UNDERWRITING RULE BOOKS     
000350*                          THAT ONLY WANT THE HIGHEST PRIORITY    
000360*                          HIT.                                   
000370*02/08/93 MB1  IS-1206    SUMMARY REPORT BROKEN OUT BY ALL 7      
000380*                          ACTION CODES, NOT JUST THE 3 WITH      
000390*                          HANDLERS.                              
000400*Y2KIMR   RGB  Y2K-0094   YEAR 2000 REVIEW - NO 2-DIGIT YEAR      
000410*                          IS EVER STORED ON ANY OF THE FIVE      
000420*                          FILES.  NO CHANGE REQUIRED.            
000430*04/12/99 RGB  IS-1590    TRACE FILE FAN-OUT WRITE (ONE ROW       
000440*                          PER RULE TRIED) ADDED - PREVIOUSLY     
000450*                          ONLY MATCHES WERE TRACED.              
000460*08/30/01 CJW  IS-1800    FILE STATUS CHECKED ON EVERY OPEN -     
000470*                          A BAD DD CARD USED TO ABEND WITH NO    
000480*                          DISPLAY LINE TELLING OPERATIONS WHY.   
000490*01/17/04 CJW  IS-1957    SUMMARY REPORT LABEL COLUMN
000500*                          REALIGNED TO MATCH RISK AUDIT
000510*                          STANDARD USED BY RB030A.
000511*02/19/04 CJW  IS-2040    RULE BOOK PRIORITY OF ZERO (FIELD
000512*                          LEFT BLANK OR OMITTED) NOW DEFAULTS
000513*                          TO 100 WHEN THE TABLE ROW IS BUILT -
000514*                          AN UNPRIORITIZED RULE USED TO SORT
000515*                          AHEAD OF EVERYTHING ELSE.
000516*05/14/04 CJW  IS-2041    ADDED OPTIONAL CONTROL-FILE (RUNOPTS)
000517*                          SO A RULE BOOK CAN ACTUALLY TURN ON
000518*                          THE SHORT-CIRCUIT SWITCH ADDED BACK
000519*                          UNDER IS-1043 - THERE WAS NO WAY TO
000520*                          SET IT BEFORE THIS.                    
000521*07/09/04 CJW  IS-2042    A RULEBOOK-FILE READ ERROR (NOT JUST    
000522*                          END OF FILE) NOW FAILS THE RUN -       
000523*                          RE-RESULT-SUCCESS-SW IS SET TO 'N'     
000524*                          AND STAYS THAT WAY, WITH A REAL        
000525*                          MESSAGE ON ER-ERROR-MSG, FOR EVERY     
000526*                          EVENT FOR THE REST OF THE RUN.  BEFORE 
000527*                          THIS FIX THE FLAG WAS RESET TO 'Y'     
000528*                          ON THE VERY NEXT EVENT AND COULD       
000529*                          NEVER GO FALSE.                        
000530*09/17/04 CJW  IS-2047    WS-RULEBOOK-ERROR-MSG WAS BURIED        
000531*                          UNDER A ONE-FIELD WS-RULEBOOK-ERROR-   
000532*                          AREA GROUP NOBODY EVER MOVED AS A      
000533*                          WHOLE - PULLED OUT TO A STANDALONE     
000534*                          77-LEVEL ITEM.  SAME TREATMENT FOR     
000535*                          WS-EOF-RULEBOOK-SW AND WS-EOF-         
000536*                          EVENTFILE-SW, ALREADY STANDALONE BUT   
000537*                          STILL AT THE 01 LEVEL.                 
000538                                                                  
000539 ENVIRONMENT DIVISION.                                            
000540 CONFIGURATION SECTION.                                           
000550 SOURCE-COMPUTER.   IBM-370.                                      
000560 OBJECT-COMPUTER.   IBM-370.                                      
000570 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           
000580                                                                  
000590 INPUT-OUTPUT SECTION.                                            
000600 FILE-CONTROL.                                                    
000610     SELECT RULEBOOK-FILE ASSIGN TO RULEBK                        
000620         ORGANIZATION IS SEQUENTIAL                               
000630         FILE STATUS IS WS-RULEBOOK-STATUS.                       
000640     SELECT EVENT-FILE ASSIGN TO EVENTIN                          
000650         ORGANIZATION IS SEQUENTIAL                               
000660         FILE STATUS IS WS-EVENT-STATUS.                          
000670     SELECT RESULT-FILE ASSIGN TO RESLTOUT                        
000680         ORGANIZATION IS SEQUENTIAL                               
000690         FILE STATUS IS WS-RESULT-STATUS.                         
000700     SELECT TRACE-FILE ASSIGN TO TRACEOUT                         
000710         ORGANIZATION IS SEQUENTIAL                               
000720         FILE STATUS IS WS-TRACE-STATUS.                          
000730     SELECT ACTION-LOG-FILE ASSIGN TO ACTLGOUT                    
000740         ORGANIZATION IS SEQUENTIAL                               
000750         FILE STATUS IS WS-ACTIONLOG-STATUS.                      
000760     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT                       
000770         ORGANIZATION IS SEQUENTIAL                               
000780         FILE STATUS IS WS-SUMMARY-STATUS.                        
000790     SELECT OPTIONAL CONTROL-FILE ASSIGN TO RUNOPTS               
000800         ORGANIZATION IS SEQUENTIAL                               
000810         FILE STATUS IS WS-CONTROL-STATUS.                        
000820                                                                  
000830 DATA DIVISION.                                                   
000840 FILE SECTION.                                                    
000850                                                                  
000860*---------------------------------------------------------------- 
000870*RULEBOOK-FILE - SEE RB0RULE FOR LAYOUT                           
000880*---------------------------------------------------------------- 
000890 FD  RULEBOOK-FILE                                                
000900     RECORDING MODE IS F                                          
000910     LABEL RECORDS ARE STANDARD.                                  
000920     COPY RB0RULE.                                                
000930                                                                  
000940*---------------------------------------------------------------- 
000950*EVENT-FILE - SEE RB0EVNT FOR LAYOUT                              
000960*---------------------------------------------------------------- 
000970 FD  EVENT-FILE                                                   
000980     RECORDING MODE IS F                                          
000990     LABEL RECORDS ARE STANDARD.                                  
001000     COPY RB0EVNT.                                                
001010                                                                  
001020*---------------------------------------------------------------- 
001030*CONTROL-FILE - OPTIONAL ONE-CARD RUN-CONTROL INPUT.  SEE         
001040*RB0CTRL FOR LAYOUT.  MISSING DD IS NOT AN ERROR - SEE            
001050*0015-LOAD-RUN-OPTIONS.                                           
001060*---------------------------------------------------------------- 
001070 FD  CONTROL-FILE                                                 
001080     RECORDING MODE IS F                                          
001090     LABEL RECORDS ARE STANDARD.                                  
001100     COPY RB0CTRL.                                                
001110                                                                  
001120*---------------------------------------------------------------- 
001130*RESULT-FILE - SEE RB0RSLT FOR LAYOUT                             
001140*---------------------------------------------------------------- 
001150 FD  RESULT-FILE                                                  
001160     RECORDING MODE IS F                                          
001170     LABEL RECORDS ARE STANDARD.                                  
001180     COPY RB0RSLT.                                                
001190                                                                  
001200*---------------------------------------------------------------- 
001210*TRACE-FILE - SEE RB0TRCE FOR LAYOUT                              
001220*---------------------------------------------------------------- 
001230 FD  TRACE-FILE                                                   
001240     RECORDING MODE IS F                                          
001250     LABEL RECORDS ARE STANDARD.                                  
001260     COPY RB0TRCE.                                                
001270                                                                  
001280*---------------------------------------------------------------- 
001290*ACTION-LOG-FILE - SEE RB0ALOG FOR LAYOUT                         
001300*---------------------------------------------------------------- 
001310 FD  ACTION-LOG-FILE                                              
001320     RECORDING MODE IS F                                          
001330     LABEL RECORDS ARE STANDARD.                                  
001340     COPY RB0ALOG.                                                
001350                                                                  
001360*---------------------------------------------------------------- 
001370*SUMMARY-REPORT - PLAIN PRINT LINE, NO FD SUBDIVISIONS. THE       
001380*COLUMNAR LAYOUT IS BUILT IN WORKING-STORAGE AND MOVED OVER.      
001390*---------------------------------------------------------------- 
001400 FD  SUMMARY-REPORT                                               
001410     RECORDING MODE IS F                                          
001420     LABEL RECORDS ARE STANDARD.                                  
001430 01  SR-PRINT-LINE                PIC X(132).                     
001440                                                                  
001450 WORKING-STORAGE SECTION.                                         
001460                                                                  
001470*---------------------------------------------------------------- 
001480*RULE TABLE, LOADED ONCE FROM RULEBOOK-FILE AND SORTED BY         
001490*PRIORITY BEFORE THE FIRST EVENT IS READ.                         
001500*---------------------------------------------------------------- 
001510     COPY RB0RTAB.                                                
001520                                                                  
001530*---------------------------------------------------------------- 
001540*RUN TOTALS, MATCHED-RULE LIST AND HANDLER TABLE                  
001550*---------------------------------------------------------------- 
001560     COPY RB0WORK.                                                
001570                                                                  
001580*---------------------------------------------------------------- 
001590*WORKING-STORAGE COPY OF THE RB030A PARAMETER LAYOUT - RB010A     
001600*OWNS THE STORAGE, RB030A ONLY SEES IT THROUGH ITS LINKAGE.       
001610*---------------------------------------------------------------- 
001620     COPY RB0ACTP.                                                
001630                                                                  
001640*---------------------------------------------------------------- 
001650*RB020A CALL-RESULT AREA - NOT PART OF ANY COPYBOOK, RB020A       
001660*RETURNS ONLY A MATCH FLAG AND A FAILURE REASON.                  
001670*---------------------------------------------------------------- 
001680 01  WS-EVAL-RESULT-AREA.                                         
001690     05  LS-MATCHED                PIC X(1).                      
001700         88  LS-RULE-DID-MATCH         VALUE 'Y'.                 
001710     05  LS-REASON                 PIC X(255).                    
001720     05  FILLER                    PIC X(4).                      
001730                                                                  
001740*---------------------------------------------------------------- 
001750*HOLDS THE ERROR TEXT FOR A RULEBOOK-FILE READ FAILURE.  ONCE     
001760*0021-READ-RULE-RECORD SETS RE-RESULT-SUCCESS-SW TO 'N' THIS      
001770*TEXT RIDES ON EVERY RESULT ROW FOR THE REST OF THE RUN - THE     
001780*RULE BOOK ITSELF COULD NOT BE TRUSTED PAST THAT POINT.           
001790*---------------------------------------------------------------- 
001800 77  WS-RULEBOOK-ERROR-MSG    PIC X(255) VALUE SPACES.            
001810                                                                  
001840*---------------------------------------------------------------- 
001850*END-OF-FILE SWITCHES AND FILE STATUS CODES                       
001860*---------------------------------------------------------------- 
001870 77  WS-EOF-RULEBOOK-SW      PIC X(1) VALUE 'N'.                  
001880     88  WS-RULEBOOK-AT-EOF      VALUE 'Y'.                       
001890 77  WS-EOF-EVENTFILE-SW     PIC X(1) VALUE 'N'.                  
001900     88  WS-EVENTFILE-AT-EOF     VALUE 'Y'.                       
001910                                                                  
001920 01  WS-FILE-STATUS-AREA.                                         
001930     05  WS-RULEBOOK-STATUS        PIC X(2).                      
001940     05  WS-EVENT-STATUS           PIC X(2).                      
001950     05  WS-RESULT-STATUS          PIC X(2).                      
001960     05  WS-TRACE-STATUS           PIC X(2).                      
001970     05  WS-ACTIONLOG-STATUS       PIC X(2).                      
001980     05  WS-SUMMARY-STATUS         PIC X(2).                      
001990     05  WS-CONTROL-STATUS         PIC X(2).                      
002000     05  FILLER                    PIC X(2).                      
002010*---------------------------------------------------------------- 
002020*REDEFINES #1 - ALL SEVEN FILE STATUS CODES AS ONE TABLE, SO A    
002030*BAD-OPEN DISPLAY LOOP CAN WALK THEM INSTEAD OF SEVEN IFS.        
002040*05/14/04 CJW IS-2041 ADDED WS-CONTROL-STATUS FOR THE NEW         
002050*RUN-CONTROL FILE.                                                
002060*---------------------------------------------------------------- 
002070 01  WS-FILE-STATUS-AREA-R REDEFINES WS-FILE-STATUS-AREA.         
002080     05  WS-STATUS-CODE            PIC X(2) OCCURS 7 TIMES.       
002090     05  FILLER                    PIC X(2).                      
002100                                                                  
002110*---------------------------------------------------------------- 
002120*REDEFINES #2 - RUN DATE SPLIT INTO YY/MM/DD FOR THE EDITS AND A
002130*6-BYTE STRING FOR THE HEADER, WITHOUT TWO SEPARATE FIELDS.
002140*---------------------------------------------------------------- 
002150 01  WS-RUN-DATE.                                                 
002160     05  WS-RUN-YY                 PIC 99 VALUE ZERO.             
002170     05  WS-RUN-MM                 PIC 99 VALUE ZERO.             
002180     05  WS-RUN-DD                 PIC 99 VALUE ZERO.             
002190 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         
002200     05  WS-RUN-DATE-X             PIC X(6).                      
002210                                                                  
002220*---------------------------------------------------------------- 
002230*REDEFINES #3 - SUMMARY REPORT COUNT-LINE WORK AREA, BUILT        
002240*HERE AND MOVED TO SR-PRINT-LINE A ROW AT A TIME.                 
002250*---------------------------------------------------------------- 
002260 01  WS-REPORT-LINE-WORK.                                         
002270     05  WS-SL-LABEL               PIC X(32).                     
002280     05  FILLER                    PIC XX VALUE SPACES.           
002290     05  WS-SL-COUNT               PIC ZZZZZZZZ9.                 
002300     05  FILLER                    PIC X(89).                     
002310 01  WS-REPORT-LINE-WORK-R REDEFINES WS-REPORT-LINE-WORK.         
002320     05  WS-REPORT-LINE-TEXT       PIC X(132).                    
002330                                                                  
002340 PROCEDURE DIVISION.                                              
002350                                                                  
002360 0000-MAINLINE.                                                   
002370     PERFORM 0010-INITIALIZE THRU 0010-EXIT.                      
002380     PERFORM 0015-LOAD-RUN-OPTIONS THRU 0015-EXIT.                
002390     PERFORM 0020-LOAD-RULE-BOOK THRU 0020-EXIT.                  
002400     PERFORM 0030-SORT-RULE-TABLE THRU 0030-EXIT.                 
002410     PERFORM 0100-PROCESS-EVENTS THRU 0100-EXIT.                  
002420     PERFORM 0900-PRODUCE-SUMMARY-REPORT THRU 0900-EXIT.          
002430     PERFORM 0990-CLOSE-FILES THRU 0990-EXIT.                     
002440     STOP RUN.                                                    
002450 0000-EXIT.                                                       
002460     EXIT.                                                        
002470                                                                  
002480*---------------------------------------------------------------- 
002490*OPEN EVERY FILE AND ZERO THE RUN TOTALS.  A BAD FILE STATUS      
002500*ON OPEN IS FATAL - NO POINT RUNNING A RULE BOOK AGAINST AN       
002510*EVENT DECK IT CANNOT WRITE RESULTS FOR.                          
002520*---------------------------------------------------------------- 
002530 0010-INITIALIZE.                                                 
002540     MOVE ZERO TO RE-EVENTS-PROCESSED.                            
002550     MOVE ZERO TO RE-RULES-MATCHED-TOTAL.                         
002560     MOVE ZERO TO RE-CNT-BLOCK-USER.                              
002570     MOVE ZERO TO RE-CNT-SEND-ALERT.                              
002580     MOVE ZERO TO RE-CNT-LOG-EVENT.                               
002590     MOVE ZERO TO RE-CNT-NOTIFY.                                  
002600     MOVE ZERO TO RE-CNT-APPROVE.                                 
002610     MOVE ZERO TO RE-CNT-REJECT.                                  
002620     MOVE ZERO TO RE-CNT-FLAG-FOR-REVIEW.                         
002630     MOVE 'N' TO RE-SHORT-CIRCUIT-SW.                             
002640     MOVE 'Y' TO RE-RESULT-SUCCESS-SW.                            
002650     MOVE ZERO TO WT-RULE-COUNT.                                  
002660     OPEN INPUT  RULEBOOK-FILE.                                   
002670     IF WS-RULEBOOK-STATUS NOT = '00'                             
002680         DISPLAY 'RB010A - RULEBOOK-FILE OPEN FAILED - '          
002690             WS-RULEBOOK-STATUS                                   
002700         GO TO 0010-EXIT.                                         
002710     OPEN INPUT  EVENT-FILE.                                      
002720     IF WS-EVENT-STATUS NOT = '00'                                
002730         DISPLAY 'RB010A - EVENT-FILE OPEN FAILED - '             
002740             WS-EVENT-STATUS                                      
002750         GO TO 0010-EXIT.                                         
002760     OPEN OUTPUT RESULT-FILE.                                     
002770     IF WS-RESULT-STATUS NOT = '00'                               
002780         DISPLAY 'RB010A - RESULT-FILE OPEN FAILED - '            
002790             WS-RESULT-STATUS                                     
002800         GO TO 0010-EXIT.                                         
002810     OPEN OUTPUT TRACE-FILE.                                      
002820     IF WS-TRACE-STATUS NOT = '00'                                
002830         DISPLAY 'RB010A - TRACE-FILE OPEN FAILED - '             
002840             WS-TRACE-STATUS                                      
002850         GO TO 0010-EXIT.                                         
002860     OPEN OUTPUT ACTION-LOG-FILE.                                 
002870     IF WS-ACTIONLOG-STATUS NOT = '00'                            
002880         DISPLAY 'RB010A - ACTION-LOG-FILE OPEN FAILED - '        
002890             WS-ACTIONLOG-STATUS                                  
002900         GO TO 0010-EXIT.                                         
002910     OPEN OUTPUT SUMMARY-REPORT.                                  
002920     IF WS-SUMMARY-STATUS NOT = '00'                              
002930         DISPLAY 'RB010A - SUMMARY-REPORT OPEN FAILED - '         
002940             WS-SUMMARY-STATUS                                    
002950         GO TO 0010-EXIT.                                         
002960 0010-EXIT.                                                       
002970     EXIT.                                                        
002980                                                                  
002990*---------------------------------------------------------------- 
003000*IS-2041 - OPTIONAL ONE-CARD RUN-CONTROL FILE.  MOST RULE         
003010*BOOKS NEVER SUPPLY ONE, SO A MISSING RUNOPTS DD (STATUS 05)      
003020*IS NOT TREATED AS AN ERROR - THE SHORT-CIRCUIT SWITCH JUST       
003030*STAYS AT THE 'N' DEFAULT SET IN 0010-INITIALIZE.                 
003040*---------------------------------------------------------------- 
003050 0015-LOAD-RUN-OPTIONS.                                           
003060     OPEN INPUT CONTROL-FILE.                                     
003070     IF WS-CONTROL-STATUS = '05'                                  
003080         GO TO 0015-EXIT.                                         
003090     IF WS-CONTROL-STATUS NOT = '00'                              
003100         DISPLAY 'RB010A - CONTROL-FILE OPEN FAILED - '           
003110             WS-CONTROL-STATUS                                    
003120         GO TO 0015-EXIT.                                         
003130     READ CONTROL-FILE                                            
003140         AT END GO TO 0015-CLOSE.                                 
003150     MOVE RC-SHORT-CIRCUIT-SW TO RE-SHORT-CIRCUIT-SW.             
003160 0015-CLOSE.                                                      
003170     CLOSE CONTROL-FILE.                                          
003180 0015-EXIT.                                                       
003190     EXIT.                                                        
003200                                                                  
003210*---------------------------------------------------------------- 
003220*LOAD THE RULE BOOK INTO WS-RULE-TABLE-AREA, ENABLED ROWS         
003230*ONLY.  DISABLED RULES NEVER REACH RB020A.                        
003240*---------------------------------------------------------------- 
003250 0020-LOAD-RULE-BOOK.                                             
003260     MOVE 'N' TO WS-EOF-RULEBOOK-SW.                              
003270     PERFORM 0021-READ-RULE-RECORD THRU 0021-EXIT.                
003280     PERFORM 0022-LOAD-RULE-LOOP THRU 0022-EXIT                   
003290         UNTIL WS-RULEBOOK-AT-EOF.                                
003300 0020-EXIT.                                                       
003310     EXIT.                                                        
003320                                                                  
003330 0021-READ-RULE-RECORD.                                           
003340     READ RULEBOOK-FILE                                           
003350         AT END MOVE 'Y' TO WS-EOF-RULEBOOK-SW                    
003360         GO TO 0021-EXIT.                                         
003370*    IS-2042 - A READ STATUS OTHER THAN 00 HERE MEANS THE         
003380*    RULE BOOK ITSELF WENT BAD MID-FILE (BAD TAPE BLOCK,          
003390*    TRUNCATED FTP, ETC) - THE WHOLE RUN'S RESULTS ARE NOW        
003400*    SUSPECT, SO THE FAILURE IS LATCHED FOR EVERY EVENT.          
003410     IF WS-RULEBOOK-STATUS NOT = '00'                             
003420         DISPLAY 'RB010A - RULEBOOK-FILE READ FAILED - '          
003430             WS-RULEBOOK-STATUS                                   
003440         MOVE 'N' TO RE-RESULT-SUCCESS-SW                         
003450         MOVE 'RULE BOOK READ FAILED - RESULTS NOT RELIABLE'      
003460             TO WS-RULEBOOK-ERROR-MSG                             
003470         MOVE 'Y' TO WS-EOF-RULEBOOK-SW                           
003480         GO TO 0021-EXIT.                                         
003490     IF RB-RULE-IS-ENABLED                                        
003500         PERFORM 0025-ADD-RULE-TO-TABLE THRU 0025-EXIT.           
003510 0021-EXIT.                                                       
003520     EXIT.                                                        
003530                                                                  
003540 0022-LOAD-RULE-LOOP.                                             
003550     PERFORM 0021-READ-RULE-RECORD THRU 0021-EXIT.                
003560 0022-EXIT.                                                       
003570     EXIT.                                                        
003580                                                                  
003590*---------------------------------------------------------------- 
003600*COPY ONE RULE BOOK RECORD INTO THE NEXT FREE TABLE SLOT.         
003610*WT-COND-VALUE-LIST AND WT-SUB-CONDITIONS ARE MOVED AS WHOLE      
003620*GROUPS - RB0RTAB MIRRORS RB0RULE FIELD FOR FIELD SO THE          
003630*GROUP MOVE NEEDS NO SUBSCRIPT ON EITHER SIDE.                    
003640*---------------------------------------------------------------- 
003650 0025-ADD-RULE-TO-TABLE.                                          
003660     ADD 1 TO WT-RULE-COUNT.                                      
003670     SET WT-RULE-NDX TO WT-RULE-COUNT.                            
003680     MOVE RB-RULE-NAME                                            
003690                     TO WT-RULE-NAME(WT-RULE-NDX).                
003700     IF RB-PRIORITY = ZERO                                        
003710         MOVE 100 TO WT-PRIORITY(WT-RULE-NDX)                     
003720     ELSE                                                         
003730         MOVE RB-PRIORITY TO WT-PRIORITY(WT-RULE-NDX)             
003740     END-IF.                                                      
003750     MOVE RB-COND-KIND                                            
003760                     TO WT-COND-KIND(WT-RULE-NDX).                
003770     MOVE RB-COND-FIELD                                           
003780                     TO WT-COND-FIELD(WT-RULE-NDX).               
003790     MOVE RB-COND-OP                                              
003800                     TO WT-COND-OP(WT-RULE-NDX).                  
003810     MOVE RB-COND-VALUE-TYPE                                      
003820                     TO WT-COND-VALUE-TYPE(WT-RULE-NDX).          
003830     MOVE RB-COND-VALUE-NUM                                       
003840                     TO WT-COND-VALUE-NUM(WT-RULE-NDX).           
003850     MOVE RB-COND-VALUE-STR                                       
003860                     TO WT-COND-VALUE-STR(WT-RULE-NDX).           
003870     MOVE RB-COND-VALUE-LIST                                      
003880                     TO WT-COND-VALUE-LIST(WT-RULE-NDX).          
003890     MOVE RB-SUB-COND-COUNT                                       
003900                     TO WT-SUB-COND-COUNT(WT-RULE-NDX).           
003910     MOVE RB-SUB-CONDITIONS                                       
003920                     TO WT-SUB-CONDITIONS(WT-RULE-NDX).           
003930     MOVE RB-ACTION-CODE                                          
003940                     TO WT-ACTION-CODE(WT-RULE-NDX).              
003950     MOVE RB-ACTION-MESSAGE                                       
003960                     TO WT-ACTION-MESSAGE(WT-RULE-NDX).           
003970     MOVE WT-RULE-COUNT                                           
003980                     TO WT-INSERT-SEQ(WT-RULE-NDX).               
003990 0025-EXIT.                                                       
004000     EXIT.                                                        
004010                                                                  
004020*---------------------------------------------------------------- 
004030*PRIORITY SORT - ASCENDING BUBBLE SORT OVER WT-RULE-ENTRY.        
004040*TIES ARE NEVER SWAPPED (NOT = GREATER-THAN TEST), SO THE         
004050*RULE BOOK INSERTION ORDER SURVIVES AS THE TIE-BREAK, THE         
004060*SAME RESULT A STABLE SORT WOULD GIVE.                            
004070*---------------------------------------------------------------- 
004080 0030-SORT-RULE-TABLE.                                            
004090     IF WT-RULE-COUNT < 2                                         
004100         GO TO 0030-EXIT.                                         
004110     PERFORM 0032-SORT-OUTER-LOOP THRU 0032-EXIT                  
004120         VARYING WT-SORT-OUTER FROM 1 BY 1                        
004130         UNTIL WT-SORT-OUTER > WT-RULE-COUNT - 1.                 
004140 0030-EXIT.                                                       
004150     EXIT.                                                        
004160                                                                  
004170 0032-SORT-OUTER-LOOP.                                            
004180     PERFORM 0034-SORT-INNER-LOOP THRU 0034-EXIT                  
004190         VARYING WT-SORT-INNER FROM 1 BY 1                        
004200         UNTIL WT-SORT-INNER >                                    
004210             WT-RULE-COUNT - WT-SORT-OUTER.                       
004220 0032-EXIT.                                                       
004230     EXIT.                                                        
004240                                                                  
004250 0034-SORT-INNER-LOOP.                                            
004260     SET WT-RULE-NDX TO WT-SORT-INNER.                            
004270     IF WT-PRIORITY(WT-RULE-NDX) >                                
004280             WT-PRIORITY(WT-RULE-NDX + 1)                         
004290         PERFORM 0036-SWAP-RULE-ENTRIES THRU 0036-EXIT.           
004300 0034-EXIT.                                                       
004310     EXIT.                                                        
004320                                                                  
004330 0036-SWAP-RULE-ENTRIES.                                          
004340     SET WT-RULE-NDX TO WT-SORT-INNER.                            
004350     MOVE WT-RULE-ENTRY(WT-RULE-NDX) TO WT-HOLD-ENTRY.            
004360     MOVE WT-RULE-ENTRY(WT-RULE-NDX + 1)                          
004370                     TO WT-RULE-ENTRY(WT-RULE-NDX).               
004380     MOVE WT-HOLD-ENTRY                                           
004390                     TO WT-RULE-ENTRY(WT-RULE-NDX + 1).           
004400 0036-EXIT.                                                       
004410     EXIT.                                                        
004420                                                                  
004430*---------------------------------------------------------------- 
004440*MAIN EVENT LOOP - ONE PASS PER RECORD ON EVENT-FILE, IN          
004450*FILE ORDER (THE 'TRANSACTION DECK').                             
004460*---------------------------------------------------------------- 
004470 0100-PROCESS-EVENTS.                                             
004480     MOVE 'N' TO WS-EOF-EVENTFILE-SW.                             
004490     PERFORM 0110-READ-EVENT-RECORD THRU 0110-EXIT.               
004500     PERFORM 0120-EVENT-LOOP THRU 0120-EXIT                       
004510         UNTIL WS-EVENTFILE-AT-EOF.                               
004520 0100-EXIT.                                                       
004530     EXIT.                                                        
004540                                                                  
004550 0110-READ-EVENT-RECORD.                                          
004560     READ EVENT-FILE                                              
004570         AT END MOVE 'Y' TO WS-EOF-EVENTFILE-SW                   
004580         GO TO 0110-EXIT.                                         
004590 0110-EXIT.                                                       
004600     EXIT.                                                        
004610                                                                  
004620 0120-EVENT-LOOP.                                                 
004630     ADD 1 TO RE-EVENTS-PROCESSED.                                
004640     PERFORM 0200-EVALUATE-EVENT THRU 0200-EXIT.                  
004650     PERFORM 0300-WRITE-RESULT-RECORD THRU 0300-EXIT.             
004660     PERFORM 0400-DISPATCH-ACTIONS THRU 0400-EXIT.                
004670     PERFORM 0110-READ-EVENT-RECORD THRU 0110-EXIT.               
004680 0120-EXIT.                                                       
004690     EXIT.                                                        
004700                                                                  
004710*---------------------------------------------------------------- 
004720*TRY EVERY ACTIVE RULE, IN PRIORITY ORDER, AGAINST THE            
004730*CURRENT EVENT.  ONE TRACE ROW IS WRITTEN PER RULE TRIED,         
004740*WHETHER IT MATCHED OR NOT.  RE-STOP-ON-FIRST-MATCH, WHEN         
004750*TURNED ON FOR A GIVEN RULE BOOK, ENDS THE LOOP AT THE            
004760*FIRST MATCH INSTEAD OF TRYING THE REST.                          
004770*---------------------------------------------------------------- 
004780 0200-EVALUATE-EVENT.                                             
004790*    IS-2042 - RE-RESULT-SUCCESS-SW IS NO LONGER FORCED TO        
004800*    'Y' HERE.  A RULEBOOK-FILE READ FAILURE AT LOAD TIME         
004810*    LATCHES IT TO 'N' FOR THE WHOLE RUN - RESETTING IT PER       
004820*    EVENT WOULD HIDE THAT FROM EVERY RESULT ROW BUT THE          
004830*    FIRST ONE.                                                   
004840     MOVE ZERO TO RE-MATCHED-COUNT.                               
004850     MOVE SPACES TO WS-EVAL-RESULT-AREA.                          
004860     IF WT-RULE-COUNT = ZERO                                      
004870         GO TO 0200-EXIT.                                         
004880     PERFORM 0210-EVAL-RULE-LOOP THRU 0210-EXIT                   
004890         VARYING WT-RULE-NDX FROM 1 BY 1                          
004900         UNTIL WT-RULE-NDX > WT-RULE-COUNT                        
004910         OR (RE-STOP-ON-FIRST-MATCH AND                           
004920             RE-MATCHED-COUNT > ZERO).                            
004930 0200-EXIT.                                                       
004940     EXIT.                                                        
004950                                                                  
004960 0210-EVAL-RULE-LOOP.                                             
004970     CALL 'RB020A' USING WT-RULE-ENTRY(WT-RULE-NDX)               
004980                          EV-EVENT-RECORD                         
004990                          LS-MATCHED                              
005000                          LS-REASON.                              
005010     MOVE EV-EVENT-TYPE TO TR-EVENT-TYPE.                         
005020     MOVE WT-RULE-NAME(WT-RULE-NDX) TO TR-RULE-NAME.              
005030     MOVE LS-MATCHED TO TR-MATCHED.                               
005040     MOVE LS-REASON TO TR-REASON.                                 
005050     WRITE TR-TRACE-RECORD.                                       
005060     IF LS-RULE-DID-MATCH                                         
005070         ADD 1 TO RE-MATCHED-COUNT                                
005080         ADD 1 TO RE-RULES-MATCHED-TOTAL                          
005090         SET RE-MATCHED-NDX TO RE-MATCHED-COUNT                   
005100         MOVE WT-RULE-NAME(WT-RULE-NDX)                           
005110                TO REM-RULE-NAME(RE-MATCHED-NDX)                  
005120         MOVE WT-ACTION-CODE(WT-RULE-NDX)                         
005130                TO REM-ACTION-CODE(RE-MATCHED-NDX)                
005140         MOVE WT-ACTION-MESSAGE(WT-RULE-NDX)                      
005150                TO REM-ACTION-MESSAGE(RE-MATCHED-NDX).            
005160 0210-EXIT.                                                       
005170     EXIT.                                                        
005180                                                                  
005190*---------------------------------------------------------------- 
005200*ONE EVALUATION-RESULT ROW PER EVENT, WRITTEN AFTER EVERY         
005210*ACTIVE RULE HAS BEEN TRIED AGAINST IT.                           
005220*---------------------------------------------------------------- 
005230 0300-WRITE-RESULT-RECORD.                                        
005240     MOVE EV-EVENT-TYPE TO ER-EVENT-TYPE.                         
005250     MOVE WT-RULE-COUNT TO ER-TOTAL-RULES.                        
005260     MOVE RE-RESULT-SUCCESS-SW TO ER-SUCCESS.                     
005270     IF RE-FETCH-RULES-FAILED                                     
005280         MOVE WS-RULEBOOK-ERROR-MSG TO ER-ERROR-MSG               
005290     ELSE                                                         
005300         MOVE SPACES TO ER-ERROR-MSG                              
005310     END-IF.                                                      
005320     WRITE ER-RESULT-RECORD.                                      
005330 0300-EXIT.                                                       
005340     EXIT.                                                        
005350                                                                  
005360*---------------------------------------------------------------- 
005370*DISPATCH THE ACTIONS FOR EVERY MATCHED RULE - BUT ONLY WHEN      
005380*THE EVENT EVALUATED CLEANLY AND AT LEAST ONE RULE MATCHED.       
005390*EVERY MATCHED ACTION CODE IS COUNTED FOR THE SUMMARY REPORT      
005400*WHETHER OR NOT RB030A HAS A HANDLER FOR IT - ONLY THE            
005410*ACTION-LOG ROW ITSELF IS SKIPPED FOR AN UNHANDLED CODE.          
005420*---------------------------------------------------------------- 
005430 0400-DISPATCH-ACTIONS.                                           
005440     IF RE-RESULT-SUCCESS-SW NOT = 'Y'                            
005450         GO TO 0400-EXIT.                                         
005460     IF RE-MATCHED-COUNT = ZERO                                   
005470         GO TO 0400-EXIT.                                         
005480     PERFORM 0410-DISPATCH-LOOP THRU 0410-EXIT                    
005490         VARYING RE-MATCHED-NDX FROM 1 BY 1                       
005500         UNTIL RE-MATCHED-NDX > RE-MATCHED-COUNT.                 
005510 0400-EXIT.                                                       
005520     EXIT.                                                        
005530                                                                  
005540 0410-DISPATCH-LOOP.                                              
005550     MOVE EV-EVENT-TYPE TO LA-EVENT-TYPE.                         
005560     MOVE REM-RULE-NAME(RE-MATCHED-NDX) TO LA-RULE-NAME.          
005570     MOVE REM-ACTION-CODE(RE-MATCHED-NDX)                         
005580                     TO LA-ACTION-CODE.                           
005590     MOVE REM-ACTION-MESSAGE(RE-MATCHED-NDX)                      
005600                     TO LA-ACTION-MESSAGE.                        
005610     PERFORM 0420-COUNT-ACTION-CODE THRU 0420-EXIT.               
005620     CALL 'RB030A' USING LA-ACTION-PARM                           
005630                          LA-HANDLED-RESULT.                      
005640     IF LS-ACTION-WAS-HANDLED                                     
005650         MOVE EV-EVENT-TYPE TO AL-EVENT-TYPE                      
005660         MOVE REM-RULE-NAME(RE-MATCHED-NDX) TO AL-RULE-NAME       
005670         MOVE REM-ACTION-CODE(RE-MATCHED-NDX)                     
005680                     TO AL-ACTION-CODE                            
005690         MOVE LS-LOG-MESSAGE TO AL-MESSAGE                        
005700         WRITE AL-ACTIONLOG-RECORD.                               
005710 0410-EXIT.                                                       
005720     EXIT.                                                        
005730                                                                  
005740*---------------------------------------------------------------- 
005750*TALLY THE MATCHED ACTION CODE INTO ITS BUCKET FOR THE            
005760*SUMMARY REPORT - ALL 7 ACTIONTYPE CODES ARE COUNTED HERE,        
005770*NOT JUST THE 3 RB030A ACTUALLY HANDLES.                          
005780*---------------------------------------------------------------- 
005790 0420-COUNT-ACTION-CODE.                                          
005800     EVALUATE TRUE                                                
005810         WHEN REM-ACTION-CODE(RE-MATCHED-NDX) = 'BLOCK_USER'      
005820             ADD 1 TO RE-CNT-BLOCK-USER                           
005830         WHEN REM-ACTION-CODE(RE-MATCHED-NDX) = 'SEND_ALERT'      
005840             ADD 1 TO RE-CNT-SEND-ALERT                           
005850         WHEN REM-ACTION-CODE(RE-MATCHED-NDX) = 'LOG_EVENT'       
005860             ADD 1 TO RE-CNT-LOG-EVENT                            
005870         WHEN REM-ACTION-CODE(RE-MATCHED-NDX) = 'NOTIFY'          
005880             ADD 1 TO RE-CNT-NOTIFY                               
005890         WHEN REM-ACTION-CODE(RE-MATCHED-NDX) = 'APPROVE'         
005900             ADD 1 TO RE-CNT-APPROVE                              
005910         WHEN REM-ACTION-CODE(RE-MATCHED-NDX) = 'REJECT'          
005920             ADD 1 TO RE-CNT-REJECT                               
005930         WHEN REM-ACTION-CODE(RE-MATCHED-NDX) =                   
005940                 'FLAG_FOR_REVIEW'                                
005950             ADD 1 TO RE-CNT-FLAG-FOR-REVIEW                      
005960         WHEN OTHER                                               
005970             CONTINUE                                             
005980     END-EVALUATE.                                                
005990 0420-EXIT.                                                       
006000     EXIT.                                                        
006010                                                                  
006020*---------------------------------------------------------------- 
006030*END-OF-RUN COLUMNAR SUMMARY - GRAND TOTALS FOR EVENTS AND        
006040*RULES MATCHED, THEN ONE LINE PER ACTIONTYPE (7 FIXED             
006050*CATEGORIES, NOT A DYNAMIC CONTROL BREAK).                        
006060*---------------------------------------------------------------- 
006070 0900-PRODUCE-SUMMARY-REPORT.                                     
006080     MOVE SPACES TO SR-PRINT-LINE.                                
006090     MOVE 'RULE ENGINE BATCH SUMMARY' TO SR-PRINT-LINE.           
006100     WRITE SR-PRINT-LINE.                                         
006110     MOVE 'EVENTS PROCESSED .............'                        
006120                     TO WS-SL-LABEL.                              
006130     MOVE RE-EVENTS-PROCESSED TO WS-SL-COUNT.                     
006140     PERFORM 0910-WRITE-COUNT-LINE THRU 0910-EXIT.                
006150     MOVE 'RULES MATCHED (TOTAL) ........'                        
006160                     TO WS-SL-LABEL.                              
006170     MOVE RE-RULES-MATCHED-TOTAL TO WS-SL-COUNT.                  
006180     PERFORM 0910-WRITE-COUNT-LINE THRU 0910-EXIT.                
006190     MOVE SPACES TO SR-PRINT-LINE.                                
006200     MOVE 'ACTIONS DISPATCHED BY TYPE:' TO SR-PRINT-LINE.         
006210     WRITE SR-PRINT-LINE.                                         
006220     MOVE '  BLOCK_USER ................'                         
006230                     TO WS-SL-LABEL.                              
006240     MOVE RE-CNT-BLOCK-USER TO WS-SL-COUNT.                       
006250     PERFORM 0910-WRITE-COUNT-LINE THRU 0910-EXIT.                
006260     MOVE '  SEND_ALERT ................'                         
006270                     TO WS-SL-LABEL.                              
006280     MOVE RE-CNT-SEND-ALERT TO WS-SL-COUNT.                       
006290     PERFORM 0910-WRITE-COUNT-LINE THRU 0910-EXIT.                
006300     MOVE '  LOG_EVENT .................'                         
006310                     TO WS-SL-LABEL.                              
006320     MOVE RE-CNT-LOG-EVENT TO WS-SL-COUNT.                        
006330     PERFORM 0910-WRITE-COUNT-LINE THRU 0910-EXIT.                
006340     MOVE '  NOTIFY (NO HANDLER) .......'                         
006350                     TO WS-SL-LABEL.                              
006360     MOVE RE-CNT-NOTIFY TO WS-SL-COUNT.                           
006370     PERFORM 0910-WRITE-COUNT-LINE THRU 0910-EXIT.                
006380     MOVE '  APPROVE (NO HANDLER) ......'                         
006390                     TO WS-SL-LABEL.                              
006400     MOVE RE-CNT-APPROVE TO WS-SL-COUNT.                          
006410     PERFORM 0910-WRITE-COUNT-LINE THRU 0910-EXIT.                
006420     MOVE '  REJECT (NO HANDLER) .......'                         
006430                     TO WS-SL-LABEL.                              
006440     MOVE RE-CNT-REJECT TO WS-SL-COUNT.                           
006450     PERFORM 0910-WRITE-COUNT-LINE THRU 0910-EXIT.                
006460     MOVE '  FLAG_FOR_REVIEW (NO HANDLER)'                        
006470                     TO WS-SL-LABEL.                              
006480     MOVE RE-CNT-FLAG-FOR-REVIEW TO WS-SL-COUNT.                  
006490     PERFORM 0910-WRITE-COUNT-LINE THRU 0910-EXIT.                
006500 0900-EXIT.                                                       
006510     EXIT.                                                        
006520                                                                  
006530 0910-WRITE-COUNT-LINE.                                           
006540     MOVE WS-REPORT-LINE-WORK TO SR-PRINT-LINE.                   
006550     WRITE SR-PRINT-LINE.                                         
006560 0910-EXIT.                                                       
006570     EXIT.                                                        
006580                                                                  
006590*---------------------------------------------------------------- 
006600*CLOSE EVERY FILE AT END OF RUN.                                  
006610*---------------------------------------------------------------- 
006620 0990-CLOSE-FILES.                                                
006630     CLOSE RULEBOOK-FILE.                                         
006640     CLOSE EVENT-FILE.                                            
006650     CLOSE RESULT-FILE.                                           
006660     CLOSE TRACE-FILE.                                            
006670     CLOSE ACTION-LOG-FILE.                                       
006680     CLOSE SUMMARY-REPORT.                                        
006690 0990-EXIT.                                                       
006700     EXIT.                                                        
006710                                                                  
