000010 **************************************************************** 
000020 * RB0RULP - LINKAGE VIEW OF ONE RULE-TABLE ENTRY                 
000030 * RB020A RECEIVES ONE RULE AT A TIME THROUGH THIS LAYOUT, PASSED 
000040 * BY REFERENCE FROM RB010A AS WT-RULE-ENTRY(WT-RULE-NDX) - FIELD 
000050 * FOR FIELD, SAME WIDTHS, SAME ORDER AS RB0RTAB - DO NOT CHANGE  
000060 * ONE WITHOUT THE OTHER.                                         
000070 **************************************************************** 
000080 01  LR-RULE-PARM.                                                
000090     05  LR-RULE-NAME              PIC X(50).                     
000100     05  LR-PRIORITY               PIC S9(9) COMP.                
000110     05  LR-COND-KIND              PIC X(6).                      
000120         88  LR-KIND-IS-SIMPLE         VALUE 'SIMPLE'.            
000130         88  LR-KIND-IS-AND            VALUE 'AND   '.            
000140         88  LR-KIND-IS-OR             VALUE 'OR    '.            
000150     05  LR-COND-FIELD             PIC X(100).                    
000160     05  LR-COND-OP                PIC X(10).                     
000170     05  LR-COND-VALUE-TYPE        PIC X(1).                      
000180         88  LR-VALUE-IS-NUMERIC       VALUE 'N'.                 
000190         88  LR-VALUE-IS-STRING        VALUE 'S'.                 
000200         88  LR-VALUE-IS-LIST          VALUE 'L'.                 
000210     05  LR-COND-VALUE-NUM         PIC S9(9)V9(4) COMP-3.         
000220     05  LR-COND-VALUE-STR         PIC X(100).                    
000230     05  LR-COND-VALUE-LIST        PIC X(100)                     
000240                                   OCCURS 10 TIMES.               
000250     05  LR-SUB-COND-COUNT         PIC S9(2) COMP.                
000260     05  LR-SUB-CONDITIONS         OCCURS 10 TIMES.               
000270         10  LRS-COND-FIELD            PIC X(100).                
000280         10  LRS-COND-OP               PIC X(10).                 
000290         10  LRS-COND-VALUE-TYPE       PIC X(1).                  
000300             88  LRS-VALUE-IS-NUMERIC      VALUE 'N'.             
000310             88  LRS-VALUE-IS-STRING       VALUE 'S'.             
000320             88  LRS-VALUE-IS-LIST         VALUE 'L'.             
000330         10  LRS-COND-VALUE-NUM        PIC S9(9)V9(4) COMP-3.     
000340         10  LRS-COND-VALUE-STR        PIC X(100).                
000350         10  LRS-COND-VALUE-LIST       PIC X(100)                 
000360                                       OCCURS 10 TIMES.           
000370         10  FILLER                    PIC X(5).                  
000380     05  LR-ACTION-CODE            PIC X(20).                     
000390         88  LR-ACTION-IS-BLOCK-USER   VALUE 'BLOCK_USER'.        
000400         88  LR-ACTION-IS-SEND-ALERT   VALUE 'SEND_ALERT'.        
000410         88  LR-ACTION-IS-LOG-EVENT    VALUE 'LOG_EVENT'.         
000420     05  LR-ACTION-MESSAGE         PIC X(255).                    
000430     05  LR-INSERT-SEQ             PIC S9(4) COMP.                
000440     05  FILLER                    PIC X(4).                      
000450 **************************************************************** 
000460 * END OF COPYBOOK RB0RULP                                        
000470 **************************************************************** 
