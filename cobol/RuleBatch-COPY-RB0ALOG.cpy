000010 **************************************************************** 
000020 * RB0ALOG - ACTION-LOG RECORD LAYOUT                             
000030 * ONE OUTPUT ROW PER DISPATCHED (HANDLED) ACTION.  ACTION CODES  
000040 * WITH NO REGISTERED HANDLER PRODUCE NO ROW HERE - SEE RB030A.   
000050 **************************************************************** 
000060 01  AL-ACTIONLOG-RECORD.                                         
000070     05  AL-EVENT-TYPE             PIC X(30).                     
000080     05  AL-RULE-NAME              PIC X(50).                     
000090     05  AL-ACTION-CODE            PIC X(20).                     
000100     05  AL-MESSAGE                PIC X(255).                    
000110     05  FILLER                    PIC X(10).                     
000120 **************************************************************** 
000130 * END OF COPYBOOK                                                
000140 **************************************************************** 
