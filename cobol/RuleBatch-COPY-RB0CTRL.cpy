000010 **************************************************************** 
000020 * RB0CTRL - OPTIONAL RUN-CONTROL RECORD LAYOUT                   
000030 * ONE 80-COLUMN CONTROL CARD, READ ONCE AT THE START OF THE RUN  
000040 * BY RB010A 0015-LOAD-RUN-OPTIONS.  ABSENT FOR MOST RULE BOOKS - 
000050 * ONLY SUPPLIED WHEN A BOOK WANTS THE SHORT-CIRCUIT-ON-FIRST-    
000060 * MATCH BEHAVIOR TURNED ON.                                      
000070 **************************************************************** 
000080 01  RC-CONTROL-RECORD.                                           
000090     05  RC-SHORT-CIRCUIT-SW       PIC X(1).                      
000100         88  RC-STOP-ON-FIRST-MATCH    VALUE 'Y'.                 
000110     05  FILLER                    PIC X(79).                     
000120 **************************************************************** 
000130 * END OF COPYBOOK                                                
000140 **************************************************************** 
