000010***************************************************************** 
000020*RB030A - ACTION DISPATCHER SUBROUTINE                            
000030*CALLED ONCE PER MATCHED RULE, FROM RB010A 0400-DISPATCH-ACTIONS, 
000040*AFTER AN EVENT HAS FINISHED RULE EVALUATION.  ROUTES THE ACTION  
000050*CODE TO THE ONE REGISTERED HANDLER AND HANDS BACK THE FORMATTED  
000060*AUDIT LINE.  ACTION CODES WITH NO HANDLER (NOTIFY, APPROVE,      
000070*REJECT, FLAG_FOR_REVIEW) COME BACK LS-HANDLED = 'N' AND PRODUCE  
000080*NO LOG LINE - THIS IS DELIBERATE, NOT AN OMISSION (SEE CHANGE    
000090*LOG 11/09/88 BELOW).                                             
000100***************************************************************** 
000110 IDENTIFICATION DIVISION.                                         
000120 PROGRAM-ID.    RB030A.                                           
000130 AUTHOR.        T M WOJCIK.                                       
000140 INSTALLATION.  EDP INSTALLATION.                                 
000150 DATE-WRITTEN.  04/02/87.                                         
000160 DATE-COMPILED.                                                   
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000180*---------------------------------------------------------------- 
000190*CHANGE LOG                                                       
000200*---------------------------------------------------------------- 
000210*DATE     BY   REQUEST    DESCRIPTION                             
000220*-------- ---- ---------- -----------------------------------     
000230*04/02/87 TMW  IS-0455    ORIGINAL WRITE-UP - BLOCK_USER HANDLER  
000240*                          ONLY.                                  
000250*11/09/88 TMW  IS-0628    SEND_ALERT AND LOG_EVENT HANDLERS       
000260*                          ADDED.  NOTIFY/APPROVE/REJECT/FLAG_    
000270*                          FOR_REVIEW CODES RECOGNIZED BY THE     
000280*                          RULE BOOK BUT DELIBERATELY LEFT        
000290*                          UNHANDLED PER UNDERWRITING - NO LOG    
000300*                          LINE IS WRITTEN FOR THEM.              
000310*07/22/90 KPL  IS-0901    DEFAULT MESSAGE TEXT FOR BLOCK_USER/    
000320*                          SEND_ALERT WHEN ACTION-MESSAGE IS      
000330*                          BLANK ON THE RULE.                     
000340*Y2KIMR   RGB  Y2K-0093   YEAR 2000 REVIEW - NO DATE FIELDS IN    
000350*                          THIS MODULE.  NO CHANGE REQUIRED.      
000360*04/12/99 RGB  IS-1589    OVERFLOW TRAP ADDED (9999-HANDLE-
000370*                          ERRORS) SO A RULE-NAME/MESSAGE PAIR
000380*                          LONG ENOUGH TO RUN THE FORMATTED
000390*                          AUDIT LINE PAST LS-LOG-MESSAGE NO
000391*                          LONGER LEAVES A PARTIAL LINE BEHIND -
000392*                          HANDLER STILL REPORTS BACK HANDLED
000393*                          SO DISPATCH OF THE REST OF THE
000394*                          MATCHED RULES IS UNAFFECTED.
000400*01/17/04 CJW  IS-1956    LOG_EVENT MESSAGE FORMAT ALIGNED WITH
000410*                          RISK AUDIT STANDARD.
000411*09/17/04 CJW  IS-2045    9999-HANDLE-ERRORS WAS CITED IN THE
000412*                          IS-1589 ENTRY ABOVE BUT HAD NEVER
000413*                          ACTUALLY BEEN CODED - ALL THREE
000414*                          STRING STATEMENTS NOW TRAP ON
000415*                          OVERFLOW AND ROUTE TO IT.
000416*09/17/04 CJW  IS-2048    WS-DISPATCH-AREA'S MEMBERS AND          
000417*                          WS-TRIM-SOURCE/WS-TRIM-LEN WERE        
000418*                          NEVER GROUP-MOVED - PULLED OUT TO      
000419*                          STANDALONE 77-LEVEL ITEMS.             
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.                                           
000450 SOURCE-COMPUTER.   IBM-370.                                      
000460 OBJECT-COMPUTER.   IBM-370.                                      
000470 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           
000480                                                                  
000490 DATA DIVISION.                                                   
000500 WORKING-STORAGE SECTION.                                         
000510                                                                  
000520*---------------------------------------------------------------- 
000530*HANDLER DISPATCH WORK AREA                                       
000540*---------------------------------------------------------------- 
000550 77  WS-HANDLER-FOUND-SW      PIC X(1) VALUE 'N'.                 
000560     88  WS-HANDLER-WAS-FOUND    VALUE 'Y'.                       
000580 77  WS-MESSAGE-LEN            PIC S9(4) COMP.                    
000590 77  WS-RULE-NAME-LEN          PIC S9(4) COMP.                    
000610                                                                  
000620 77  WS-TRIM-SOURCE            PIC X(255).                        
000630 77  WS-TRIM-LEN               PIC S9(4) COMP.                    
000640                                                                  
000650*---------------------------------------------------------------- 
000660*REDEFINES #1 - BLOCK_USER DEFAULT-MESSAGE WORK AREA SPLIT INTO   
000670*A FIXED LEAD-IN AND THE RULE-NAME SUFFIX.                        
000680*---------------------------------------------------------------- 
000690 01  WS-BLOCK-MSG-WORK.                                           
000700     05  WS-BLOCK-MSG-TEXT         PIC X(100).                    
000710 01  WS-BLOCK-MSG-WORK-R REDEFINES WS-BLOCK-MSG-WORK.             
000720     05  WS-BLOCK-MSG-PREFIX       PIC X(22).                     
000730     05  WS-BLOCK-MSG-SUFFIX       PIC X(78).                     
000740                                                                  
000750*---------------------------------------------------------------- 
000760*REDEFINES #2 - SEND_ALERT AUDIT-LINE WORK AREA, SAME TREATMENT.  
000770*---------------------------------------------------------------- 
000780 01  WS-ALERT-MSG-WORK.                                           
000790     05  WS-ALERT-MSG-TEXT         PIC X(255).                    
000800 01  WS-ALERT-MSG-WORK-R REDEFINES WS-ALERT-MSG-WORK.             
000810     05  WS-ALERT-MSG-PREFIX       PIC X(14).                     
000820     05  WS-ALERT-MSG-SUFFIX       PIC X(241).                    
000830                                                                  
000840*---------------------------------------------------------------- 
000850*REDEFINES #3 - LOG_EVENT AUDIT-LINE WORK AREA, SAME TREATMENT.   
000860*---------------------------------------------------------------- 
000870 01  WS-LOG-MSG-WORK.                                             
000880     05  WS-LOG-MSG-TEXT           PIC X(255).                    
000890 01  WS-LOG-MSG-WORK-R REDEFINES WS-LOG-MSG-WORK.                 
000900     05  WS-LOG-MSG-PREFIX         PIC X(11).                     
000910     05  WS-LOG-MSG-SUFFIX         PIC X(244).                    
000920                                                                  
000930 LINKAGE SECTION.                                                 
000940     COPY RB0ACTP.                                                
000950                                                                  
000960 PROCEDURE DIVISION USING LA-ACTION-PARM LA-HANDLED-RESULT.       
000970                                                                  
000980 0000-MAINLINE SECTION.                                           
000990*    ROUTE THE ACTION CODE TO ITS ONE REGISTERED HANDLER.  A      
001000*    CODE WITH NO HANDLER COMES BACK N - THE CALLER SKIPS IT      
001010*    SILENTLY, IT IS NOT AN ERROR CONDITION.                      
001020     MOVE 'N' TO LS-HANDLED.                                      
001030     MOVE SPACE TO LS-LOG-MESSAGE.                                
001040     MOVE 'N' TO WS-HANDLER-FOUND-SW.                             
001050     EVALUATE TRUE                                                
001060         WHEN LA-ACTION-IS-BLOCK-USER                             
001070             PERFORM 1000-BLOCK-USER-HANDLER                      
001080         WHEN LA-ACTION-IS-SEND-ALERT                             
001090             PERFORM 2000-SEND-ALERT-HANDLER                      
001100         WHEN LA-ACTION-IS-LOG-EVENT                              
001110             PERFORM 3000-LOG-EVENT-HANDLER                       
001120         WHEN OTHER                                               
001130             MOVE 'N' TO WS-HANDLER-FOUND-SW                      
001140     END-EVALUATE.                                                
001150     IF WS-HANDLER-WAS-FOUND                                      
001160         MOVE 'Y' TO LS-HANDLED                                   
001170     END-IF.                                                      
001180     GOBACK.                                                      
001190 0000-EXIT.                                                       
001200     EXIT.                                                        
001210                                                                  
001220 1000-BLOCK-USER-HANDLER SECTION.                                 
001230*    MESSAGE: ACTION-MESSAGE IF NON-BLANK, ELSE 'USER BLOCKED BY  
001240*    RULE: <RULE NAME>'.  THE HANDLER OUTPUT IS THE MESSAGE       
001250*    ITSELF, NOT A FURTHER-FORMATTED AUDIT LINE.                  
001260     MOVE 'Y' TO WS-HANDLER-FOUND-SW.                             
001270     IF LA-ACTION-MESSAGE = SPACE                                 
001280         MOVE LA-RULE-NAME TO WS-TRIM-SOURCE                      
001290         PERFORM 9100-CALC-TRIM-LEN                               
001300         MOVE WS-TRIM-LEN TO WS-RULE-NAME-LEN                     
001310         STRING 'User blocked by rule: ' DELIMITED BY SIZE
001320                LA-RULE-NAME(1:WS-RULE-NAME-LEN)
001330                                       DELIMITED BY SIZE
001340                INTO LS-LOG-MESSAGE
001341             ON OVERFLOW
001342                 PERFORM 9999-HANDLE-ERRORS
001350         END-STRING
001360     ELSE                                                         
001370         MOVE LA-ACTION-MESSAGE TO LS-LOG-MESSAGE                 
001380     END-IF.                                                      
001390 1000-EXIT.                                                       
001400     EXIT.                                                        
001410                                                                  
001420 2000-SEND-ALERT-HANDLER SECTION.                                 
001430*    MESSAGE: ACTION-MESSAGE IF NON-BLANK, ELSE 'HIGH PRIORITY    
001440*    ALERT'.  AUDIT LINE: >>> ALERT SENT: [<MESSAGE>] -           
001450*    TRIGGERED BY RULE '<RULE NAME>'                              
001460     MOVE 'Y' TO WS-HANDLER-FOUND-SW.                             
001470     IF LA-ACTION-MESSAGE = SPACE                                 
001480         MOVE 'High Priority Alert' TO WS-ALERT-MSG-TEXT          
001490     ELSE                                                         
001500         MOVE LA-ACTION-MESSAGE TO WS-ALERT-MSG-TEXT              
001510     END-IF.                                                      
001520     MOVE WS-ALERT-MSG-TEXT TO WS-TRIM-SOURCE.                    
001530     PERFORM 9100-CALC-TRIM-LEN.                                  
001540     MOVE WS-TRIM-LEN TO WS-MESSAGE-LEN.                          
001550     MOVE LA-RULE-NAME TO WS-TRIM-SOURCE.                         
001560     PERFORM 9100-CALC-TRIM-LEN.                                  
001570     MOVE WS-TRIM-LEN TO WS-RULE-NAME-LEN.                        
001580     STRING '>>> ALERT SENT: [' DELIMITED BY SIZE
001590            WS-ALERT-MSG-TEXT(1:WS-MESSAGE-LEN) DELIMITED BY SIZE
001600            '] - Triggered by rule ''' DELIMITED BY SIZE
001610            LA-RULE-NAME(1:WS-RULE-NAME-LEN) DELIMITED BY SIZE
001620            '''' DELIMITED BY SIZE
001630            INTO LS-LOG-MESSAGE
001631         ON OVERFLOW
001632             PERFORM 9999-HANDLE-ERRORS
001640     END-STRING.
001650 2000-EXIT.                                                       
001660     EXIT.                                                        
001670                                                                  
001680 3000-LOG-EVENT-HANDLER SECTION.                                  
001690*    ALWAYS FORMATS: AUDIT LOG: RULE '<RULE NAME>' MATCHED        
001700*    EVENT '<EVENT TYPE>'.  (PAYLOAD RENDERING NOT CARRIED -      
001710*    NOT LOAD-BEARING ON THIS MODULE.)                            
001720     MOVE 'Y' TO WS-HANDLER-FOUND-SW.                             
001730     MOVE LA-RULE-NAME TO WS-TRIM-SOURCE.                         
001740     PERFORM 9100-CALC-TRIM-LEN.                                  
001750     MOVE WS-TRIM-LEN TO WS-RULE-NAME-LEN.                        
001760     MOVE LA-EVENT-TYPE TO WS-TRIM-SOURCE.                        
001770     PERFORM 9100-CALC-TRIM-LEN.                                  
001780     MOVE WS-TRIM-LEN TO WS-MESSAGE-LEN.                          
001790     STRING 'AUDIT LOG: Rule ''' DELIMITED BY SIZE
001800            LA-RULE-NAME(1:WS-RULE-NAME-LEN) DELIMITED BY SIZE
001810            ''' matched event ''' DELIMITED BY SIZE
001820            LA-EVENT-TYPE(1:WS-MESSAGE-LEN) DELIMITED BY SIZE
001830            '''.' DELIMITED BY SIZE
001840            INTO LS-LOG-MESSAGE
001841         ON OVERFLOW
001842             PERFORM 9999-HANDLE-ERRORS
001850     END-STRING.
001860 3000-EXIT.                                                       
001870     EXIT.                                                        
001880                                                                  
001890 9100-CALC-TRIM-LEN SECTION.                                      
001900*    BACKWARD SCAN OF WS-TRIM-SOURCE FOR ITS TRAILING-SPACE-      
001910*    TRIMMED LENGTH - SAME TECHNIQUE AS RB020A P420000.           
001920     MOVE 255 TO WS-TRIM-LEN.                                     
001930     PERFORM 9110-TRIM-SCAN                                       
001940         UNTIL WS-TRIM-LEN = 0                                    
001950            OR WS-TRIM-SOURCE(WS-TRIM-LEN:1) NOT = SPACE.         
001960 9100-EXIT.                                                       
001970     EXIT.                                                        
001980                                                                  
001990 9110-TRIM-SCAN SECTION.
002000     SUBTRACT 1 FROM WS-TRIM-LEN.
002010 9110-EXIT.
002020     EXIT.
002030
002040 9999-HANDLE-ERRORS SECTION.
002050*    IS-1589 - A LONG ACTION-MESSAGE OR RULE-NAME CAN RUN THE
002060*    FORMATTED AUDIT LINE PAST THE 255-BYTE LS-LOG-MESSAGE.
002070*    BEFORE THIS FIX THE STRING LEFT A PARTIAL, GARBLED LINE
002080*    BEHIND AND RB010A 0410-DISPATCH-LOOP HAD NO WAY TO TELL -
002090*    THE NEXT MATCHED RULE'S DISPATCH WAS NOT AFFECTED EITHER
002100*    WAY, BUT THE LOG LINE ITSELF WAS BAD.  NOW A TRUNCATION
002110*    MESSAGE GOES OUT IN PLACE OF THE PARTIAL STRING AND
002120*    LS-HANDLED IS STILL RETURNED 'Y' SO DISPATCH OF THE
002130*    REMAINING MATCHED RULES IS NOT HELD UP BY THIS ONE.
002140     MOVE 'AUDIT MESSAGE TRUNCATED - TEXT TOO LONG TO LOG'
002150         TO LS-LOG-MESSAGE.
002160 9999-EXIT.
002170     EXIT.
