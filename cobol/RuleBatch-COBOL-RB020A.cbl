000010***************************************************************** 
000020*RB020A - CONDITION EVALUATOR SUBROUTINE                          
000030*CALLED ONCE PER RULE, PER EVENT, FROM RB010A.  GIVEN ONE RULE-   
000040*TABLE ENTRY (SIMPLE, AND, OR) AND THE CURRENT EVENT RECORD,      
000050*RETURNS WHETHER THE RULE'S CONDITION IS SATISFIED AND, IF NOT,   
000060*WHY NOT (THE TRACE-RECORD REASON TEXT).                          
000070***************************************************************** 
000080 IDENTIFICATION DIVISION.                                         
000090 PROGRAM-ID.    RB020A.                                           
000100 AUTHOR.        D R STAUFFER.                                     
000110 INSTALLATION.  EDP INSTALLATION.                                 
000120 DATE-WRITTEN.  03/10/87.                                         
000130 DATE-COMPILED.                                                   
000140 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000150*---------------------------------------------------------------- 
000160*CHANGE LOG                                                       
000170*---------------------------------------------------------------- 
000180*DATE     BY   REQUEST    DESCRIPTION                             
000190*-------- ---- ---------- -----------------------------------     
000200*03/10/87 DRS  IS-0441    ORIGINAL WRITE-UP - SIMPLE CONDITIONS   
000210*                          ONLY, NO AND/OR YET.                   
000220*11/02/88 DRS  IS-0619    ADDED P200000/P300000 FOR FLATTENED     
000230*                          AND/OR OF SIMPLE SUB-CONDITIONS.       
000240*06/14/90 KPL  IS-0877    CONTAINS/STARTSWITH/ENDSWITH/IN ADDED   
000250*                          PER UNDERWRITING REQUEST.              
000260*09/21/91 KPL  IS-1042    DATEBEFORE/DATEAFTER COMPARE ADDED -    
000270*                          ISO TEXT SORTS SAME AS THE DATE SO NO  
000280*                          DATE-ROUTINE CALL IS NEEDED.           
000290*02/08/93 MB1  IS-1205    MATCHES OPERATOR ADDED (LITERAL COMPARE 
000300*                          ONLY - NO REGEX ENGINE ON THIS BOX).   
000310*Y2KIMR   RGB  Y2K-0093   YEAR 2000 REVIEW - ALL DATE LITERALS    
000320*                          HANDLED AS TEXT, NO 2-DIGIT YEAR MATH  
000330*                          IN THIS MODULE.  NO CHANGE REQUIRED.   
000340*04/12/99 RGB  IS-1588    OR-GROUP REASON CONCATENATION REWORKED  
000350*                          TO MATCH RISK/COMPLIANCE AUDIT FORMAT. 
000360*08/30/01 CJW  IS-1799    GUARD FOR OVERLENGTH STRING OPERAND     
000370*                          ADDED FOR PARITY WITH UPSTREAM SPEC.   
000380*01/17/04 CJW  IS-1955    SUB-COND-COUNT BOUNDS CHECK HARDENED.   
000381*03/22/04 CJW  IS-2043    STARTSWITH/ENDSWITH NOW BUILD THE       
000382*                          ACTUAL-TEXT WORK FIELD THE SAME AS     
000383*                          EVERY OTHER TEXT COMPARE IN THIS       
000384*                          MODULE BEFORE TESTING IT - A NUMERIC   
000385*                          PAYLOAD VALUE WAS COMING THROUGH       
000386*                          BLANK AND FAILING BOTH TESTS EVERY     
000387*                          TIME.                                  
000388*08/04/04 CJW  IS-2044    MATCHES OPERATOR NOW HONORS A SINGLE    
000389*                          ASTERISK WILDCARD (PREFIX*SUFFIX)      
000390*                          INSTEAD OF FALLING BACK TO STRAIGHT    
000391*                          LITERAL EQUALITY FOR EVERY PATTERN -   
000392*                          SEE P530100 BELOW.  STILL NO REGEX
000393*                          ENGINE ON THIS BOX (SEE MB1'S NOTE
000394*                          UNDER IS-1205).
000395*09/17/04 CJW  IS-2046    WS-CUR-*/WS-ACTUAL-*/WS-SUB-NDX AND
000396*                          THE OTHER STANDALONE SCALARS WERE
000397*                          BURIED AS 05-LEVELS UNDER WS-CUR-
000398*                          COND/WS-ACTUAL-AREA/WS-CONTROL-AREA,
000399*                          THREE GROUPS NOTHING EVER MOVED AS A
000400*                          WHOLE.  PULLED OUT TO STANDALONE
000401*                          77-LEVEL ITEMS.
000402*09/17/04 CJW  IS-2049    REWORDED 3 COMMENTS NAMING AN
000403*                          UNRELATED PROGRAM.  P400000-LOOKUP-
000404*                          FIELD NOW SETS WS-ACTUAL-LEN RIGHT
000405*                          AFTER THE LOOKUP - P500000'S 1000-
000406*                          CHAR GUARD WAS READING IT BEFORE IT
000407*                          WAS EVER SET ON THIS CALL PATH.
000408                                                                  
000409 ENVIRONMENT DIVISION.                                            
000410 CONFIGURATION SECTION.                                           
000420 SOURCE-COMPUTER.   IBM-370.                                      
000430 OBJECT-COMPUTER.   IBM-370.                                      
000440 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           
000450                                                                  
000460 DATA DIVISION.                                                   
000470 WORKING-STORAGE SECTION.                                         
000480                                                                  
000490*---------------------------------------------------------------- 
000500*CURRENT SIMPLE CONDITION BEING TESTED - LOADED EITHER FROM THE   
000510*TOP-LEVEL COND-* FIELDS (KIND = SIMPLE) OR FROM ONE ENTRY OF     
000520*SUB-CONDITIONS (KIND = AND/OR), SEE P160000-LOAD-SUB-COND.       
000521*IS-2046 - EACH FIELD BELOW IS MOVED TO INDIVIDUALLY, NEVER AS    
000522*A GROUP, SO IT IS CARRIED AS A STANDALONE 77-LEVEL ITEM          
000523*RATHER THAN BURIED AS A 05 UNDER A GROUP NOTHING EVER MOVES      
000524*AS A WHOLE.                                                      
000530*---------------------------------------------------------------- 
000540 77  WS-CUR-FIELD              PIC X(100).                        
000550 77  WS-CUR-OP                 PIC X(10).                         
000560 77  WS-CUR-VALUE-TYPE         PIC X(1).                          
000570 77  WS-CUR-VALUE-NUM          PIC S9(9)V9(4) COMP-3.             
000580 77  WS-CUR-VALUE-STR          PIC X(100).                        
000590 01  WS-CUR-VALUE-LIST-AREA.                                      
000600     05  WS-CUR-VALUE-LIST         PIC X(100)                     
000610                                   OCCURS 10 TIMES.               
000615     05  FILLER                    PIC X(4).                      
000620                                                                  
000630*---------------------------------------------------------------- 
000640*ACTUAL VALUE RESOLVED FOR WS-CUR-FIELD OUT OF THE EVENT PAYLOAD  
000650*---------------------------------------------------------------- 
000660 77  WS-FOUND-SW               PIC X(1).                          
000670     88  WS-FIELD-FOUND            VALUE 'Y'.                     
000680     88  WS-FIELD-NOT-FOUND        VALUE 'N'.                     
000690 77  WS-ACTUAL-VALUE-TYPE      PIC X(1).                          
000700     88  WS-ACTUAL-IS-NUMERIC      VALUE 'N'.                     
000710     88  WS-ACTUAL-IS-STRING       VALUE 'S'.                     
000720     88  WS-ACTUAL-IS-LIST         VALUE 'L'.                     
000730 77  WS-ACTUAL-VALUE-NUM       PIC S9(9)V9(4) COMP-3.             
000740 77  WS-ACTUAL-VALUE-STR       PIC X(100).                        
000750 01  WS-ACTUAL-VALUE-LIST-AREA.                                   
000760     05  WS-ACTUAL-VALUE-LIST      PIC X(100)                     
000770                                   OCCURS 10 TIMES.               
000775     05  FILLER                    PIC X(4).                      
000780                                                                  
000790*---------------------------------------------------------------- 
000800*SUBSCRIPTS, SWITCHES, COMPARE RESULT AND TEXT-BUILD WORK AREA    
000810*---------------------------------------------------------------- 
000820 77  WS-SUB-NDX                PIC S9(4) COMP.                    
000830 77  WS-LIST-NDX               PIC S9(4) COMP.                    
000840 77  WS-ACTUAL-LEN             PIC S9(4) COMP.                    
000850 77  WS-EXPECT-LEN             PIC S9(4) COMP.                    
000860 77  WS-SCAN-NDX               PIC S9(4) COMP.                    
000870 77  WS-TRIM-LEN               PIC S9(4) COMP.                    
000880 77  WS-OR-REASON-PTR          PIC S9(4) COMP.                    
000890 77  WS-MATCH-STAR-COUNT       PIC S9(4) COMP.                    
000900 77  WS-MATCH-PREFIX-LEN       PIC S9(4) COMP.                    
000910 77  WS-MATCH-SUFFIX-LEN       PIC S9(4) COMP.                    
000920 77  WS-DATE-COMPARE-RESULT    PIC S9(1) COMP.                    
000930 77  WS-COMPARE-RESULT-SW      PIC X(1).                          
000940     88  WS-CONDITION-MATCHED      VALUE 'Y'.                     
000950 77  WS-DATE-COMPARE-VALID-SW  PIC X(1).                          
000960     88  WS-DATE-COMPARE-VALID     VALUE 'Y'.                     
000990                                                                  
001000 01  WS-TRIM-SOURCE                PIC X(255).                    
001010 01  WS-SUB-REASON                 PIC X(255).                    
001020 01  WS-OR-REASON-ACCUM            PIC X(255).                    
001030 01  WS-NUM-EDIT                   PIC -(9)9.9999.                
001040 01  WS-ACTUAL-TEXT                PIC X(100).                    
001050 01  WS-EXPECT-TEXT                PIC X(100).                    
001060*IS-2044 - PATTERN HALVES EITHER SIDE OF A SINGLE '*'             
001070*WILDCARD IN A 'MATCHES' CONDITION - SEE P530100.                 
001080 01  WS-MATCH-PREFIX               PIC X(100).                    
001090 01  WS-MATCH-SUFFIX               PIC X(100).                    
001100                                                                  
001110*---------------------------------------------------------------- 
001120*REDEFINES #1 - ACTUAL DATE TEXT VIEWED AS DATE-ONLY / T-MARKER /
001130*TIME-OF-DAY SO EACH PIECE CAN BE PULLED WITHOUT RESCANNING IT.
001140*----------------------------------------------------------------
001150 01  WS-ACTUAL-DATE-AREA.                                         
001160     05  WS-ACTUAL-DATE-TEXT       PIC X(19).                     
001170 01  WS-ACTUAL-DATE-AREA-R REDEFINES WS-ACTUAL-DATE-AREA.         
001180     05  WS-ACTUAL-DATE-ONLY       PIC X(10).                     
001190     05  WS-ACTUAL-DATE-TMARK      PIC X(1).                      
001200     05  WS-ACTUAL-DATE-TIME       PIC X(8).                      
001210                                                                  
001220*---------------------------------------------------------------- 
001230*REDEFINES #2 - SAME TREATMENT FOR THE EXPECTED (RULE LITERAL)    
001240*DATE OPERAND.                                                    
001250*---------------------------------------------------------------- 
001260 01  WS-EXPECT-DATE-AREA.                                         
001270     05  WS-EXPECT-DATE-TEXT       PIC X(19).                     
001280 01  WS-EXPECT-DATE-AREA-R REDEFINES WS-EXPECT-DATE-AREA.         
001290     05  WS-EXPECT-DATE-ONLY       PIC X(10).                     
001300     05  WS-EXPECT-DATE-TMARK      PIC X(1).                      
001310     05  WS-EXPECT-DATE-TIME       PIC X(8).                      
001320                                                                  
001330*---------------------------------------------------------------- 
001340*REDEFINES #3 - FAILURE-REASON WORK AREA SPLIT INTO A FIXED       
001350*PREFIX PORTION AND A VARIABLE SUFFIX PORTION FOR THE OR-GROUP    
001360*BUILD (P590000 USES THE WHOLE FIELD, P300000 SCANS THE SUFFIX).  
001370*---------------------------------------------------------------- 
001380 01  WS-MSG-WORK.                                                 
001390     05  WS-MSG-WORK-TEXT          PIC X(255).                    
001400 01  WS-MSG-WORK-R REDEFINES WS-MSG-WORK.                         
001410     05  WS-MSG-PREFIX             PIC X(50).                     
001420     05  WS-MSG-SUFFIX             PIC X(205).                    
001430                                                                  
001440 LINKAGE SECTION.                                                 
001450     COPY RB0RULP.                                                
001460     COPY RB0EVNT.                                                
001470 01  LS-MATCHED                    PIC X(1).                      
001480 01  LS-REASON                     PIC X(255).                    
001490                                                                  
001500 PROCEDURE DIVISION USING LR-RULE-PARM                            
001510                          EV-EVENT-RECORD                         
001520                          LS-MATCHED                              
001530                          LS-REASON.                              
001540                                                                  
001550 P000000-MAINLINE SECTION.                                        
001560*    DISPATCH ON THE CONDITION KIND CARRIED IN THE RULE ENTRY.    
001570     MOVE SPACE TO LS-REASON.                                     
001580     MOVE 'N'   TO LS-MATCHED.                                    
001590     EVALUATE TRUE                                                
001600         WHEN LR-KIND-IS-SIMPLE                                   
001610             PERFORM P100000-EVAL-SIMPLE                          
001620         WHEN LR-KIND-IS-AND                                      
001630             PERFORM P200000-EVAL-AND                             
001640         WHEN LR-KIND-IS-OR                                       
001650             PERFORM P300000-EVAL-OR                              
001660         WHEN OTHER                                               
001670             MOVE 'Y' TO LS-MATCHED                               
001680     END-EVALUATE.                                                
001690     GOBACK.                                                      
001700 P000000-EXIT.                                                    
001710     EXIT.                                                        
001720                                                                  
001730 P100000-EVAL-SIMPLE SECTION.                                     
001740*    TOP-LEVEL SIMPLE CONDITION - LOAD THE COND-* FIELDS AND      
001750*    RUN THE SAME COMPARE LOGIC USED FOR AND/OR CHILDREN.         
001760     MOVE LR-COND-FIELD      TO WS-CUR-FIELD.                     
001770     MOVE LR-COND-OP         TO WS-CUR-OP.                        
001780     MOVE LR-COND-VALUE-TYPE TO WS-CUR-VALUE-TYPE.                
001790     MOVE LR-COND-VALUE-NUM  TO WS-CUR-VALUE-NUM.                 
001800     MOVE LR-COND-VALUE-STR  TO WS-CUR-VALUE-STR.                 
001810     MOVE LR-COND-VALUE-LIST TO WS-CUR-VALUE-LIST.                
001820     PERFORM P400000-LOOKUP-FIELD.                                
001830     PERFORM P500000-COMPARE-OPERATOR.                            
001840     IF WS-CONDITION-MATCHED                                      
001850         MOVE 'Y' TO LS-MATCHED                                   
001860         MOVE SPACE TO LS-REASON                                  
001870     ELSE                                                         
001880         MOVE 'N' TO LS-MATCHED                                   
001890         MOVE WS-SUB-REASON TO LS-REASON                          
001900     END-IF.                                                      
001910 P100000-EXIT.                                                    
001920     EXIT.                                                        
001930                                                                  
001940 P160000-LOAD-SUB-COND SECTION.                                   
001950*    LOADS ONE ENTRY OF SUB-CONDITIONS (INDEXED BY WS-SUB-NDX)
001960*    INTO THE WS-CUR-* SCALARS AND RESOLVES ITS FIELD AGAINST
001961*    THE EVENT.
001970     MOVE LRS-COND-FIELD(WS-SUB-NDX)                              
001980                             TO WS-CUR-FIELD.                     
001990     MOVE LRS-COND-OP(WS-SUB-NDX)                                 
002000                             TO WS-CUR-OP.                        
002010     MOVE LRS-COND-VALUE-TYPE(WS-SUB-NDX)                         
002020                             TO WS-CUR-VALUE-TYPE.                
002030     MOVE LRS-COND-VALUE-NUM(WS-SUB-NDX)                          
002040                             TO WS-CUR-VALUE-NUM.                 
002050     MOVE LRS-COND-VALUE-STR(WS-SUB-NDX)                          
002060                             TO WS-CUR-VALUE-STR.                 
002070     MOVE LRS-COND-VALUE-LIST(WS-SUB-NDX)                         
002080                             TO WS-CUR-VALUE-LIST.                
002090     PERFORM P400000-LOOKUP-FIELD.                                
002100 P160000-EXIT.                                                    
002110     EXIT.                                                        
002120                                                                  
002130 P200000-EVAL-AND SECTION.                                        
002140*    ALL SUB-CONDITIONS MUST MATCH.  FIRST FAILURE SHORT-         
002150*    CIRCUITS AND ITS REASON BECOMES THE WHOLE GROUPS REASON.     
002160     MOVE 'Y' TO LS-MATCHED.                                      
002170     MOVE SPACE TO LS-REASON.                                     
002180     PERFORM P210000-AND-LOOP-BODY                                
002190         VARYING WS-SUB-NDX FROM 1 BY 1                           
002200         UNTIL WS-SUB-NDX > LR-SUB-COND-COUNT                     
002210            OR LS-MATCHED = 'N'.                                  
002220 P200000-EXIT.                                                    
002230     EXIT.                                                        
002240                                                                  
002250 P210000-AND-LOOP-BODY SECTION.                                   
002260     PERFORM P160000-LOAD-SUB-COND.                               
002270     PERFORM P500000-COMPARE-OPERATOR.                            
002280     IF WS-COMPARE-RESULT-SW = 'N'                                
002290         MOVE 'N' TO LS-MATCHED                                   
002300         MOVE WS-SUB-REASON TO LS-REASON                          
002310     END-IF.                                                      
002320 P210000-EXIT.                                                    
002330     EXIT.                                                        
002340                                                                  
002350 P300000-EVAL-OR SECTION.                                         
002360*    ANY SUB-CONDITION MATCHING SHORT-CIRCUITS THE GROUP AS       
002370*    MATCHED.  IF NONE MATCH, EVERY SUB-REASON IS CONCATENATED,   
002380*    EACH WRAPPED IN BRACKETS, BEHIND A FIXED LEAD-IN PHRASE.     
002390     MOVE 'N' TO LS-MATCHED.                                      
002400     MOVE SPACE TO LS-REASON.                                     
002410     MOVE SPACE TO WS-OR-REASON-ACCUM.                            
002420     MOVE 1 TO WS-OR-REASON-PTR.                                  
002430     PERFORM P310000-OR-LOOP-BODY                                 
002440         VARYING WS-SUB-NDX FROM 1 BY 1                           
002450         UNTIL WS-SUB-NDX > LR-SUB-COND-COUNT                     
002460            OR LS-MATCHED = 'Y'.                                  
002470     IF LS-MATCHED = 'N'                                          
002480         PERFORM P320000-BUILD-OR-REASON                          
002490     END-IF.                                                      
002500 P300000-EXIT.                                                    
002510     EXIT.                                                        
002520                                                                  
002530 P310000-OR-LOOP-BODY SECTION.                                    
002540     PERFORM P160000-LOAD-SUB-COND.                               
002550     PERFORM P500000-COMPARE-OPERATOR.                            
002560     IF WS-COMPARE-RESULT-SW = 'Y'                                
002570         MOVE 'Y' TO LS-MATCHED                                   
002580     ELSE                                                         
002590         MOVE WS-SUB-REASON TO WS-TRIM-SOURCE                     
002600         PERFORM P420000-CALC-TRIM-LEN                            
002610         STRING '[' DELIMITED BY SIZE                             
002620                WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE   
002630                '] ' DELIMITED BY SIZE                            
002640                INTO WS-OR-REASON-ACCUM                           
002650                WITH POINTER WS-OR-REASON-PTR                     
002660         END-STRING                                               
002670     END-IF.                                                      
002680 P310000-EXIT.                                                    
002690     EXIT.                                                        
002700                                                                  
002710 P320000-BUILD-OR-REASON SECTION.                                 
002720     MOVE WS-OR-REASON-ACCUM TO WS-TRIM-SOURCE.                   
002730     PERFORM P420000-CALC-TRIM-LEN.                               
002740     STRING 'No condition in OR group matched. Details: '         
002750                DELIMITED BY SIZE                                 
002760            WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       
002770            INTO LS-REASON                                        
002780     END-STRING.                                                  
002790 P320000-EXIT.                                                    
002800     EXIT.                                                        
002810                                                                  
002820 P400000-LOOKUP-FIELD SECTION.                                    
002830*    LINEAR SEARCH OF THE EVENT PAYLOAD FOR WS-CUR-FIELD.  THE    
002840*    PAYLOAD KEY IS ALREADY A FULL DOT-PATH (E.G. USER.ADDRESS.   
002850*    CITY) SO ONE KEY COMPARE WALKS THE WHOLE PATH AT ONCE - NO   
002860*    SEGMENT-BY-SEGMENT DRILL-DOWN IS NEEDED ON A FLAT RECORD.    
002870     MOVE 'N' TO WS-FOUND-SW.                                     
002880     PERFORM P410000-LOOKUP-LOOP-BODY                             
002890         VARYING WS-LIST-NDX FROM 1 BY 1                          
002900         UNTIL WS-LIST-NDX > EV-PAYLOAD-COUNT                     
002910            OR WS-FOUND-SW = 'Y'.                                 
002911         IF WS-FOUND-SW = 'Y' AND WS-ACTUAL-IS-STRING             
002912             MOVE WS-ACTUAL-VALUE-STR TO WS-TRIM-SOURCE           
002913             PERFORM P420000-CALC-TRIM-LEN                        
002914             MOVE WS-TRIM-LEN TO WS-ACTUAL-LEN                    
002915         END-IF.                                                  
002920 P400000-EXIT.                                                    
002930     EXIT.                                                        
002940                                                                  
002950 P410000-LOOKUP-LOOP-BODY SECTION.                                
002960     IF EV-PAYLOAD-KEY(WS-LIST-NDX) = WS-CUR-FIELD                
002970         MOVE 'Y' TO WS-FOUND-SW                                  
002980         MOVE EV-PAYLOAD-VALUE-TYPE(WS-LIST-NDX)                  
002990                                 TO WS-ACTUAL-VALUE-TYPE          
003000         MOVE EV-PAYLOAD-VALUE-NUM(WS-LIST-NDX)                   
003010                                 TO WS-ACTUAL-VALUE-NUM           
003020         MOVE EV-PAYLOAD-VALUE-STR(WS-LIST-NDX)                   
003030                                 TO WS-ACTUAL-VALUE-STR           
003040         MOVE EV-PAYLOAD-VALUE-LIST(WS-LIST-NDX)                  
003050                                 TO WS-ACTUAL-VALUE-LIST          
003060     END-IF.                                                      
003070 P410000-EXIT.                                                    
003080     EXIT.                                                        
003090                                                                  
003100 P500000-COMPARE-OPERATOR SECTION.
003110*    APPLIES COMPARE(ACTUAL, OP, EXPECTED).  THE OVERLENGTH-
003120*    STRING GUARD BELOW CAN NEVER FIRE ON THIS RECORD FORMAT
003130*    (FIELDS ARE X(100)) BUT IS KEPT FOR PARITY WITH THE
003140*    DOCUMENTED 1000-CHARACTER LIMIT ON STRING OPERANDS.
003150     MOVE 'N' TO WS-COMPARE-RESULT-SW.                            
003160     MOVE SPACE TO WS-SUB-REASON.                                 
003170     IF WS-ACTUAL-IS-STRING AND WS-ACTUAL-LEN > 1000              
003180         MOVE SPACE TO WS-SUB-REASON                              
003190     ELSE                                                         
003200         IF WS-FOUND-SW = 'N'                                     
003210             PERFORM P510000-COMPARE-WHEN-ABSENT                  
003220         ELSE                                                     
003230             PERFORM P520000-COMPARE-WHEN-PRESENT                 
003240         END-IF                                                   
003250     END-IF.                                                      
003260     IF WS-COMPARE-RESULT-SW = 'N'                                
003270         PERFORM P590000-BUILD-FAIL-REASON                        
003280     END-IF.                                                      
003290 P500000-EXIT.                                                    
003300     EXIT.                                                        
003310                                                                  
003320 P510000-COMPARE-WHEN-ABSENT SECTION.                             
003330*    ACTUAL IS NULL.  = / == IS TRUE ONLY IF EXPECTED IS ALSO
003340*    ABSENT, WHICH CANNOT HAPPEN ON A RULE-BOOK LITERAL, SO THE
003350*    '=' / '==' ARM BELOW NEVER ACTUALLY FIRES 'Y' IN PRACTICE.
003360     EVALUATE WS-CUR-OP                                           
003370         WHEN '='                                                 
003380         WHEN '=='                                                
003390             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
003400         WHEN '!='                                                
003410         WHEN '<>'                                                
003420             MOVE 'Y' TO WS-COMPARE-RESULT-SW                     
003430         WHEN OTHER                                               
003440             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
003450     END-EVALUATE.                                                
003460 P510000-EXIT.                                                    
003470     EXIT.                                                        
003480                                                                  
003490 P520000-COMPARE-WHEN-PRESENT SECTION.                            
003500     EVALUATE WS-CUR-OP                                           
003510         WHEN '='                                                 
003520         WHEN '=='                                                
003530             PERFORM P521000-COMPARE-EQUAL                        
003540         WHEN '!='                                                
003550         WHEN '<>'                                                
003560             PERFORM P521000-COMPARE-EQUAL                        
003570             PERFORM P521500-NEGATE-RESULT                        
003580         WHEN '>'                                                 
003590             PERFORM P522000-COMPARE-NUM-GT                       
003600         WHEN '>='                                                
003610             PERFORM P523000-COMPARE-NUM-GE                       
003620         WHEN '<'                                                 
003630             PERFORM P524000-COMPARE-NUM-LT                       
003640         WHEN '<='                                                
003650             PERFORM P525000-COMPARE-NUM-LE                       
003660         WHEN 'contains'                                          
003670             PERFORM P526000-COMPARE-CONTAINS                     
003680         WHEN 'startsWith'                                        
003690             PERFORM P527000-COMPARE-STARTS-WITH                  
003700         WHEN 'endsWith'                                          
003710             PERFORM P528000-COMPARE-ENDS-WITH                    
003720         WHEN 'in'                                                
003730             PERFORM P529000-COMPARE-IN                           
003740         WHEN 'matches'                                           
003750             PERFORM P530000-COMPARE-MATCHES                      
003760         WHEN 'dateBefore'                                        
003770             PERFORM P531000-COMPARE-DATE-BEFORE                  
003780         WHEN 'dateAfter'                                         
003790             PERFORM P532000-COMPARE-DATE-AFTER                   
003800         WHEN OTHER                                               
003810             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
003820     END-EVALUATE.                                                
003830 P520000-EXIT.                                                    
003840     EXIT.                                                        
003850                                                                  
003860 P521000-COMPARE-EQUAL SECTION.                                   
003870     IF WS-ACTUAL-IS-NUMERIC AND WS-CUR-VALUE-TYPE = 'N'          
003880         IF WS-ACTUAL-VALUE-NUM = WS-CUR-VALUE-NUM                
003890             MOVE 'Y' TO WS-COMPARE-RESULT-SW                     
003900         ELSE                                                     
003910             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
003920         END-IF                                                   
003930     ELSE                                                         
003940         PERFORM P540000-BUILD-ACTUAL-TEXT                        
003950         PERFORM P541000-BUILD-EXPECT-TEXT                        
003960         IF WS-ACTUAL-TEXT = WS-EXPECT-TEXT                       
003970             MOVE 'Y' TO WS-COMPARE-RESULT-SW                     
003980         ELSE                                                     
003990             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
004000         END-IF                                                   
004010     END-IF.                                                      
004020 P521000-EXIT.                                                    
004030     EXIT.                                                        
004040                                                                  
004050 P521500-NEGATE-RESULT SECTION.                                   
004060     IF WS-COMPARE-RESULT-SW = 'Y'                                
004070         MOVE 'N' TO WS-COMPARE-RESULT-SW                         
004080     ELSE                                                         
004090         MOVE 'Y' TO WS-COMPARE-RESULT-SW                         
004100     END-IF.                                                      
004110 P521500-EXIT.                                                    
004120     EXIT.                                                        
004130                                                                  
004140 P522000-COMPARE-NUM-GT SECTION.                                  
004150*    BOTH OPERANDS MUST BE NUMERIC OR THE CONDITION FAILS.        
004160     IF WS-ACTUAL-IS-NUMERIC AND WS-CUR-VALUE-TYPE = 'N'          
004170         IF WS-ACTUAL-VALUE-NUM > WS-CUR-VALUE-NUM                
004180             MOVE 'Y' TO WS-COMPARE-RESULT-SW                     
004190         ELSE                                                     
004200             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
004210         END-IF                                                   
004220     ELSE                                                         
004230         MOVE 'N' TO WS-COMPARE-RESULT-SW                         
004240     END-IF.                                                      
004250 P522000-EXIT.                                                    
004260     EXIT.                                                        
004270                                                                  
004280 P523000-COMPARE-NUM-GE SECTION.                                  
004290*    BOTH OPERANDS MUST BE NUMERIC OR THE CONDITION FAILS.        
004300     IF WS-ACTUAL-IS-NUMERIC AND WS-CUR-VALUE-TYPE = 'N'          
004310         IF WS-ACTUAL-VALUE-NUM >= WS-CUR-VALUE-NUM               
004320             MOVE 'Y' TO WS-COMPARE-RESULT-SW                     
004330         ELSE                                                     
004340             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
004350         END-IF                                                   
004360     ELSE                                                         
004370         MOVE 'N' TO WS-COMPARE-RESULT-SW                         
004380     END-IF.                                                      
004390 P523000-EXIT.                                                    
004400     EXIT.                                                        
004410                                                                  
004420 P524000-COMPARE-NUM-LT SECTION.                                  
004430*    BOTH OPERANDS MUST BE NUMERIC OR THE CONDITION FAILS.        
004440     IF WS-ACTUAL-IS-NUMERIC AND WS-CUR-VALUE-TYPE = 'N'          
004450         IF WS-ACTUAL-VALUE-NUM < WS-CUR-VALUE-NUM                
004460             MOVE 'Y' TO WS-COMPARE-RESULT-SW                     
004470         ELSE                                                     
004480             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
004490         END-IF                                                   
004500     ELSE                                                         
004510         MOVE 'N' TO WS-COMPARE-RESULT-SW                         
004520     END-IF.                                                      
004530 P524000-EXIT.                                                    
004540     EXIT.                                                        
004550                                                                  
004560 P525000-COMPARE-NUM-LE SECTION.                                  
004570*    BOTH OPERANDS MUST BE NUMERIC OR THE CONDITION FAILS.        
004580     IF WS-ACTUAL-IS-NUMERIC AND WS-CUR-VALUE-TYPE = 'N'          
004590         IF WS-ACTUAL-VALUE-NUM <= WS-CUR-VALUE-NUM               
004600             MOVE 'Y' TO WS-COMPARE-RESULT-SW                     
004610         ELSE                                                     
004620             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
004630         END-IF                                                   
004640     ELSE                                                         
004650         MOVE 'N' TO WS-COMPARE-RESULT-SW                         
004660     END-IF.                                                      
004670 P525000-EXIT.                                                    
004680     EXIT.                                                        
004690                                                                  
004700 P526000-COMPARE-CONTAINS SECTION.                                
004710*    LIST ACTUAL: TRUE IF ANY ELEMENT STRING-EQUALS EXPECTED.     
004720*    STRING ACTUAL: TRUE IF EXPECTED IS A SUBSTRING OF ACTUAL.    
004730     MOVE 'N' TO WS-COMPARE-RESULT-SW.                            
004740     EVALUATE TRUE                                                
004750         WHEN WS-ACTUAL-IS-LIST                                   
004760             PERFORM P526100-CONTAINS-LIST-SCAN                   
004770                 VARYING WS-LIST-NDX FROM 1 BY 1                  
004780                 UNTIL WS-LIST-NDX > 10                           
004790                    OR WS-COMPARE-RESULT-SW = 'Y'                 
004800         WHEN WS-ACTUAL-IS-STRING AND WS-CUR-VALUE-TYPE = 'S'     
004810             PERFORM P526200-CONTAINS-SUBSTRING                   
004820         WHEN OTHER                                               
004830             CONTINUE                                             
004840     END-EVALUATE.                                                
004850 P526000-EXIT.                                                    
004860     EXIT.                                                        
004870                                                                  
004880 P526100-CONTAINS-LIST-SCAN SECTION.                              
004890     IF WS-ACTUAL-VALUE-LIST(WS-LIST-NDX) = WS-CUR-VALUE-STR      
004900         MOVE 'Y' TO WS-COMPARE-RESULT-SW                         
004910     END-IF.                                                      
004920 P526100-EXIT.                                                    
004930     EXIT.                                                        
004940                                                                  
004950 P526200-CONTAINS-SUBSTRING SECTION.                              
004960     MOVE WS-ACTUAL-VALUE-STR TO WS-TRIM-SOURCE.                  
004970     PERFORM P420000-CALC-TRIM-LEN.                               
004980     MOVE WS-TRIM-LEN TO WS-ACTUAL-LEN.                           
004990     MOVE WS-CUR-VALUE-STR TO WS-TRIM-SOURCE.                     
005000     PERFORM P420000-CALC-TRIM-LEN.                               
005010     MOVE WS-TRIM-LEN TO WS-EXPECT-LEN.                           
005020     IF WS-EXPECT-LEN = 0 OR WS-EXPECT-LEN > WS-ACTUAL-LEN        
005030         MOVE 'N' TO WS-COMPARE-RESULT-SW                         
005040     ELSE                                                         
005050         COMPUTE WS-OR-REASON-PTR =                               
005060                 WS-ACTUAL-LEN - WS-EXPECT-LEN + 1                
005070         PERFORM P526300-SUBSTRING-SCAN-BODY                      
005080             VARYING WS-SCAN-NDX FROM 1 BY 1                      
005090             UNTIL WS-SCAN-NDX > WS-OR-REASON-PTR                 
005100                OR WS-COMPARE-RESULT-SW = 'Y'                     
005110     END-IF.                                                      
005120 P526200-EXIT.                                                    
005130     EXIT.                                                        
005140                                                                  
005150 P526300-SUBSTRING-SCAN-BODY SECTION.                             
005160     IF WS-ACTUAL-VALUE-STR(WS-SCAN-NDX:WS-EXPECT-LEN)            
005170                           = WS-CUR-VALUE-STR(1:WS-EXPECT-LEN)    
005180         MOVE 'Y' TO WS-COMPARE-RESULT-SW                         
005190     END-IF.                                                      
005200 P526300-EXIT.                                                    
005210     EXIT.                                                        
005220                                                                  
005230 P527000-COMPARE-STARTS-WITH SECTION.                             
005240*    IS-2043 - NOW BUILDS THE ACTUAL TEXT THROUGH P540000         
005250*    LIKE EVERY OTHER TEXT COMPARE HERE DOES, SO A NUMERIC        
005260*    PAYLOAD VALUE IS TESTED BY ITS DISPLAY TEXT INSTEAD OF       
005270*    FALLING THROUGH ON A BLANK WS-ACTUAL-VALUE-STR.              
005280     PERFORM P540000-BUILD-ACTUAL-TEXT.                           
005290     MOVE WS-ACTUAL-TEXT TO WS-TRIM-SOURCE.                       
005300     PERFORM P420000-CALC-TRIM-LEN.                               
005310     MOVE WS-TRIM-LEN TO WS-ACTUAL-LEN.                           
005320     MOVE WS-CUR-VALUE-STR TO WS-TRIM-SOURCE.                     
005330     PERFORM P420000-CALC-TRIM-LEN.                               
005340     MOVE WS-TRIM-LEN TO WS-EXPECT-LEN.                           
005350     IF WS-EXPECT-LEN = 0 OR WS-EXPECT-LEN > WS-ACTUAL-LEN        
005360         MOVE 'N' TO WS-COMPARE-RESULT-SW                         
005370     ELSE                                                         
005380         IF WS-ACTUAL-TEXT(1:WS-EXPECT-LEN)                       
005390                          = WS-CUR-VALUE-STR(1:WS-EXPECT-LEN)     
005400             MOVE 'Y' TO WS-COMPARE-RESULT-SW                     
005410         ELSE                                                     
005420             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
005430         END-IF                                                   
005440     END-IF.                                                      
005450 P527000-EXIT.                                                    
005460     EXIT.                                                        
005470                                                                  
005480 P528000-COMPARE-ENDS-WITH SECTION.                               
005490*    IS-2043 - SAME FIX AS P527000 ABOVE - BUILD THE ACTUAL       
005500*    TEXT THROUGH P540000 FIRST RATHER THAN READING THE           
005510*    RAW (POSSIBLY BLANK, WHEN THE PAYLOAD IS NUMERIC)            
005520*    WS-ACTUAL-VALUE-STR DIRECTLY.                                
005530     PERFORM P540000-BUILD-ACTUAL-TEXT.                           
005540     MOVE WS-ACTUAL-TEXT TO WS-TRIM-SOURCE.                       
005550     PERFORM P420000-CALC-TRIM-LEN.                               
005560     MOVE WS-TRIM-LEN TO WS-ACTUAL-LEN.                           
005570     MOVE WS-CUR-VALUE-STR TO WS-TRIM-SOURCE.                     
005580     PERFORM P420000-CALC-TRIM-LEN.                               
005590     MOVE WS-TRIM-LEN TO WS-EXPECT-LEN.                           
005600     IF WS-EXPECT-LEN = 0 OR WS-EXPECT-LEN > WS-ACTUAL-LEN        
005610         MOVE 'N' TO WS-COMPARE-RESULT-SW                         
005620     ELSE                                                         
005630         COMPUTE WS-SCAN-NDX =                                    
005640                 WS-ACTUAL-LEN - WS-EXPECT-LEN + 1                
005650         IF WS-ACTUAL-TEXT(WS-SCAN-NDX:WS-EXPECT-LEN)             
005660                          = WS-CUR-VALUE-STR(1:WS-EXPECT-LEN)     
005670             MOVE 'Y' TO WS-COMPARE-RESULT-SW                     
005680         ELSE                                                     
005690             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
005700         END-IF                                                   
005710     END-IF.                                                      
005720 P528000-EXIT.                                                    
005730     EXIT.                                                        
005740                                                                  
005750 P529000-COMPARE-IN SECTION.                                      
005760*    ROLES REVERSED FROM CONTAINS: EXPECTED MUST BE A LIST.       
005770     MOVE 'N' TO WS-COMPARE-RESULT-SW.                            
005780     IF WS-CUR-VALUE-TYPE = 'L'                                   
005790         PERFORM P529100-IN-LIST-SCAN                             
005800             VARYING WS-LIST-NDX FROM 1 BY 1                      
005810             UNTIL WS-LIST-NDX > 10                               
005820                OR WS-COMPARE-RESULT-SW = 'Y'                     
005830     END-IF.                                                      
005840 P529000-EXIT.                                                    
005850     EXIT.                                                        
005860                                                                  
005870 P529100-IN-LIST-SCAN SECTION.                                    
005880     PERFORM P540000-BUILD-ACTUAL-TEXT.                           
005890     IF WS-CUR-VALUE-LIST(WS-LIST-NDX) = WS-ACTUAL-TEXT           
005900         MOVE 'Y' TO WS-COMPARE-RESULT-SW                         
005910     END-IF.                                                      
005920 P529100-EXIT.                                                    
005930     EXIT.                                                        
005940                                                                  
005950 P530000-COMPARE-MATCHES SECTION.
005960*    EXPECTED IS DOCUMENTED AS A REGULAR EXPRESSION IN THE RULE
005970*    BOOK SPEC.  THIS COMPILER CARRIES NO REGEX ENGINE
005980*    (SEE MB1 01/93 ENTRY BELOW), BUT IS-2044 ADDED SUPPORT
005990*    FOR A SINGLE '*' WILDCARD IN THE PATTERN - THE MOST          
006000*    COMMON FORM A RULE AUTHOR ACTUALLY TYPES - SO ONLY A         
006010*    PATTERN WITH NO '*' AT ALL STILL FALLS ALL THE WAY BACK      
006020*    TO A FULL LITERAL COMPARE OF THE ACTUAL VALUE'S TEXT         
006030*    AGAINST THE PATTERN TEXT.                                    
006040     PERFORM P540000-BUILD-ACTUAL-TEXT.                           
006050     MOVE WS-ACTUAL-TEXT TO WS-TRIM-SOURCE.                       
006060     PERFORM P420000-CALC-TRIM-LEN.                               
006070     MOVE WS-TRIM-LEN TO WS-ACTUAL-LEN.                           
006080     MOVE WS-CUR-VALUE-STR TO WS-TRIM-SOURCE.                     
006090     PERFORM P420000-CALC-TRIM-LEN.                               
006100     MOVE WS-TRIM-LEN TO WS-EXPECT-LEN.                           
006110     MOVE ZERO TO WS-MATCH-STAR-COUNT.                            
006120     IF WS-EXPECT-LEN > 0                                         
006130         INSPECT WS-CUR-VALUE-STR(1:WS-EXPECT-LEN)                
006140             TALLYING WS-MATCH-STAR-COUNT FOR ALL '*'.            
006150     IF WS-MATCH-STAR-COUNT > ZERO                                
006160         PERFORM P530100-WILDCARD-MATCH                           
006170     ELSE                                                         
006180         IF WS-ACTUAL-TEXT = WS-CUR-VALUE-STR                     
006190             MOVE 'Y' TO WS-COMPARE-RESULT-SW                     
006200         ELSE                                                     
006210             MOVE 'N' TO WS-COMPARE-RESULT-SW                     
006220         END-IF                                                   
006230     END-IF.                                                      
006240 P530000-EXIT.                                                    
006250     EXIT.                                                        
006260                                                                  
006270 P530100-WILDCARD-MATCH SECTION.                                  
006280*    SPLITS THE PATTERN ON THE FIRST '*' INTO A PREFIX AND A      
006290*    SUFFIX.  ACTUAL MUST BEGIN WITH THE PREFIX, END WITH THE     
006300*    SUFFIX, AND HAVE ROOM LEFT FOR BOTH - THE SAME RESULT A      
006310*    REAL REGEX ENGINE WOULD GIVE 'PREFIX*SUFFIX'.  A SECOND      
006320*    OR LATER '*' IN THE PATTERN IS NOT SPECIAL - UNSTRING        
006330*    STOPS AT THE FIRST ONE, SO IT IS CARRIED AS PART OF THE      
006340*    SUFFIX TEXT.                                                 
006350     MOVE SPACES TO WS-MATCH-PREFIX.                              
006360     MOVE SPACES TO WS-MATCH-SUFFIX.                              
006370     UNSTRING WS-CUR-VALUE-STR(1:WS-EXPECT-LEN)                   
006380         DELIMITED BY '*'                                         
006390         INTO WS-MATCH-PREFIX WS-MATCH-SUFFIX.                    
006400     MOVE WS-MATCH-PREFIX TO WS-TRIM-SOURCE.                      
006410     PERFORM P420000-CALC-TRIM-LEN.                               
006420     MOVE WS-TRIM-LEN TO WS-MATCH-PREFIX-LEN.                     
006430     MOVE WS-MATCH-SUFFIX TO WS-TRIM-SOURCE.                      
006440     PERFORM P420000-CALC-TRIM-LEN.                               
006450     MOVE WS-TRIM-LEN TO WS-MATCH-SUFFIX-LEN.                     
006460     MOVE 'Y' TO WS-COMPARE-RESULT-SW.                            
006470     IF WS-MATCH-PREFIX-LEN + WS-MATCH-SUFFIX-LEN >               
006480             WS-ACTUAL-LEN                                        
006490         MOVE 'N' TO WS-COMPARE-RESULT-SW.                        
006500     IF WS-COMPARE-RESULT-SW = 'Y' AND WS-MATCH-PREFIX-LEN > 0    
006510         IF WS-ACTUAL-TEXT(1:WS-MATCH-PREFIX-LEN) NOT =           
006520                 WS-MATCH-PREFIX(1:WS-MATCH-PREFIX-LEN)           
006530             MOVE 'N' TO WS-COMPARE-RESULT-SW.                    
006540     IF WS-COMPARE-RESULT-SW = 'Y' AND WS-MATCH-SUFFIX-LEN > 0    
006550         COMPUTE WS-SCAN-NDX =                                    
006560                 WS-ACTUAL-LEN - WS-MATCH-SUFFIX-LEN + 1          
006570         IF WS-ACTUAL-TEXT(WS-SCAN-NDX:WS-MATCH-SUFFIX-LEN)       
006580                 NOT = WS-MATCH-SUFFIX(1:WS-MATCH-SUFFIX-LEN)     
006590             MOVE 'N' TO WS-COMPARE-RESULT-SW.                    
006600 P530100-EXIT.                                                    
006610     EXIT.                                                        
006620                                                                  
006630 P531000-COMPARE-DATE-BEFORE SECTION.                             
006640     PERFORM P535000-DATE-COMPARE-SETUP.                          
006650     IF WS-DATE-COMPARE-VALID = 'Y'                               
006660             AND WS-DATE-COMPARE-RESULT < 0                       
006670         MOVE 'Y' TO WS-COMPARE-RESULT-SW                         
006680     ELSE                                                         
006690         MOVE 'N' TO WS-COMPARE-RESULT-SW                         
006700     END-IF.                                                      
006710 P531000-EXIT.                                                    
006720     EXIT.                                                        
006730                                                                  
006740 P532000-COMPARE-DATE-AFTER SECTION.                              
006750     PERFORM P535000-DATE-COMPARE-SETUP.                          
006760     IF WS-DATE-COMPARE-VALID = 'Y'                               
006770             AND WS-DATE-COMPARE-RESULT > 0                       
006780         MOVE 'Y' TO WS-COMPARE-RESULT-SW                         
006790     ELSE                                                         
006800         MOVE 'N' TO WS-COMPARE-RESULT-SW                         
006810     END-IF.                                                      
006820 P532000-EXIT.                                                    
006830     EXIT.                                                        
006840                                                                  
006850 P535000-DATE-COMPARE-SETUP SECTION.                              
006860*    BOTH OPERANDS ARE ISO-8601 TEXT, WHICH SORTS IN THE SAME     
006870*    ORDER AS THE DATE IT REPRESENTS, SO AN ALPHANUMERIC          
006880*    COMPARE STANDS IN FOR TRUE DATE-TIME PARSING.  IF EITHER     
006890*    SIDE LACKS THE 'T' TIME MARKER AT POSITION 11, BOTH SIDES    
006900*    FALL BACK TO A DATE-ONLY (FIRST 10 BYTES) COMPARE.           
006910     MOVE 'N' TO WS-DATE-COMPARE-VALID-SW.                        
006920     IF WS-ACTUAL-IS-STRING                                       
006930         MOVE WS-ACTUAL-VALUE-STR(1:19) TO WS-ACTUAL-DATE-TEXT    
006940         MOVE WS-CUR-VALUE-STR(1:19)    TO WS-EXPECT-DATE-TEXT    
006950         MOVE 'Y' TO WS-DATE-COMPARE-VALID-SW                     
006960         IF WS-ACTUAL-DATE-TMARK = 'T'                            
006970                 AND WS-EXPECT-DATE-TMARK = 'T'                   
006980             PERFORM P536000-COMPARE-FULL-DATE                    
006990         ELSE                                                     
007000             PERFORM P537000-COMPARE-DATE-ONLY                    
007010         END-IF                                                   
007020     END-IF.                                                      
007030 P535000-EXIT.                                                    
007040     EXIT.                                                        
007050                                                                  
007060 P536000-COMPARE-FULL-DATE SECTION.                               
007070     IF WS-ACTUAL-DATE-TEXT > WS-EXPECT-DATE-TEXT                 
007080         MOVE 1 TO WS-DATE-COMPARE-RESULT                         
007090     ELSE                                                         
007100         IF WS-ACTUAL-DATE-TEXT < WS-EXPECT-DATE-TEXT             
007110             MOVE -1 TO WS-DATE-COMPARE-RESULT                    
007120         ELSE                                                     
007130             MOVE 0 TO WS-DATE-COMPARE-RESULT                     
007140         END-IF                                                   
007150     END-IF.                                                      
007160 P536000-EXIT.                                                    
007170     EXIT.                                                        
007180                                                                  
007190 P537000-COMPARE-DATE-ONLY SECTION.                               
007200     IF WS-ACTUAL-DATE-ONLY > WS-EXPECT-DATE-ONLY                 
007210         MOVE 1 TO WS-DATE-COMPARE-RESULT                         
007220     ELSE                                                         
007230         IF WS-ACTUAL-DATE-ONLY < WS-EXPECT-DATE-ONLY             
007240             MOVE -1 TO WS-DATE-COMPARE-RESULT                    
007250         ELSE                                                     
007260             MOVE 0 TO WS-DATE-COMPARE-RESULT                     
007270         END-IF                                                   
007280     END-IF.                                                      
007290 P537000-EXIT.                                                    
007300     EXIT.                                                        
007310                                                                  
007320 P540000-BUILD-ACTUAL-TEXT SECTION.                               
007330*    RENDERS THE ACTUAL VALUE AS TEXT FOR A CROSS-TYPE COMPARE.   
007340     IF WS-ACTUAL-IS-NUMERIC                                      
007350         MOVE WS-ACTUAL-VALUE-NUM TO WS-NUM-EDIT                  
007360         MOVE WS-NUM-EDIT TO WS-ACTUAL-TEXT                       
007370     ELSE                                                         
007380         MOVE WS-ACTUAL-VALUE-STR TO WS-ACTUAL-TEXT               
007390     END-IF.                                                      
007400 P540000-EXIT.                                                    
007410     EXIT.                                                        
007420                                                                  
007430 P541000-BUILD-EXPECT-TEXT SECTION.                               
007440     IF WS-CUR-VALUE-TYPE = 'N'                                   
007450         MOVE WS-CUR-VALUE-NUM TO WS-NUM-EDIT                     
007460         MOVE WS-NUM-EDIT TO WS-EXPECT-TEXT                       
007470     ELSE                                                         
007480         MOVE WS-CUR-VALUE-STR TO WS-EXPECT-TEXT                  
007490     END-IF.                                                      
007500 P541000-EXIT.                                                    
007510     EXIT.                                                        
007520                                                                  
007530 P590000-BUILD-FAIL-REASON SECTION.                               
007540*    FORMAT:                                                      
007550*       CONDITION '<FIELD> <OP> <VALUE>' FAILED. ACTUAL: '<ACT>'  
007560     MOVE WS-CUR-FIELD TO WS-TRIM-SOURCE.                         
007570     PERFORM P420000-CALC-TRIM-LEN.                               
007580     MOVE WS-TRIM-LEN TO WS-ACTUAL-LEN.                           
007590     PERFORM P541000-BUILD-EXPECT-TEXT.                           
007600     IF WS-FOUND-SW = 'Y'                                         
007610         PERFORM P540000-BUILD-ACTUAL-TEXT                        
007620     ELSE                                                         
007630         MOVE 'null' TO WS-ACTUAL-TEXT                            
007640     END-IF.                                                      
007650     MOVE WS-ACTUAL-TEXT TO WS-MSG-WORK-TEXT.                     
007660     MOVE WS-MSG-WORK-TEXT TO WS-TRIM-SOURCE.                     
007670     PERFORM P420000-CALC-TRIM-LEN.                               
007680     MOVE WS-TRIM-LEN TO WS-EXPECT-LEN.                           
007690     STRING 'Condition ''' DELIMITED BY SIZE                      
007700            WS-CUR-FIELD(1:WS-ACTUAL-LEN) DELIMITED BY SIZE       
007710            ' ' DELIMITED BY SIZE                                 
007720            WS-CUR-OP DELIMITED BY SPACE                          
007730            ' ' DELIMITED BY SIZE                                 
007740            WS-EXPECT-TEXT DELIMITED BY SPACE                     
007750            ''' failed. Actual: ''' DELIMITED BY SIZE             
007760            WS-ACTUAL-TEXT(1:WS-EXPECT-LEN) DELIMITED BY SIZE     
007770            '''' DELIMITED BY SIZE                                
007780            INTO WS-SUB-REASON                                    
007790     END-STRING.                                                  
007800 P590000-EXIT.                                                    
007810     EXIT.                                                        
007820                                                                  
007830 P420000-CALC-TRIM-LEN SECTION.                                   
007840*    BACKWARD SCAN OF WS-TRIM-SOURCE (255 BYTES) TO FIND THE      
007850*    LENGTH OF ITS TRAILING-SPACE-TRIMMED CONTENT.                
007860     MOVE 255 TO WS-TRIM-LEN.                                     
007870     PERFORM P421000-TRIM-SCAN                                    
007880         UNTIL WS-TRIM-LEN = 0                                    
007890            OR WS-TRIM-SOURCE(WS-TRIM-LEN:1) NOT = SPACE.         
007900 P420000-EXIT.                                                    
007910     EXIT.                                                        
007920                                                                  
007930 P421000-TRIM-SCAN SECTION.                                       
007940     SUBTRACT 1 FROM WS-TRIM-LEN.                                 
007950 P421000-EXIT.                                                    
007960     EXIT.                                                        
