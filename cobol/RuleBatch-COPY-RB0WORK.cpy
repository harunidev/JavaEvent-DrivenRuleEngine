000010 **************************************************************** 
000020 * RB0WORK - BATCH DRIVER COMMON WORK AREA                        
000030 * RUN TOTALS, THE MATCHED-RULE/ACTION LIST FOR THE EVENT BEING   
000040 * PROCESSED, AND THE HANDLER-REGISTERED TABLE THAT TELLS RB010A  
000050 * WHICH OF THE 7 ACTION CODES RB030A ACTUALLY HANDLES.           
000060 **************************************************************** 
000070 01  RE-WORK-COMMON.                                              
000080     05  RE-EVENTS-PROCESSED       PIC S9(9) COMP VALUE ZERO.     
000090     05  RE-RULES-MATCHED-TOTAL    PIC S9(9) COMP VALUE ZERO.     
000100     05  RE-ACTION-COUNTS.                                        
000110         10  RE-CNT-BLOCK-USER         PIC S9(9) COMP VALUE ZERO. 
000120         10  RE-CNT-SEND-ALERT         PIC S9(9) COMP VALUE ZERO. 
000130         10  RE-CNT-LOG-EVENT          PIC S9(9) COMP VALUE ZERO. 
000140         10  RE-CNT-NOTIFY             PIC S9(9) COMP VALUE ZERO. 
000150         10  RE-CNT-APPROVE            PIC S9(9) COMP VALUE ZERO. 
000160         10  RE-CNT-REJECT             PIC S9(9) COMP VALUE ZERO. 
000170         10  RE-CNT-FLAG-FOR-REVIEW    PIC S9(9) COMP VALUE ZERO. 
000180     05  RE-SHORT-CIRCUIT-SW       PIC X(1) VALUE 'N'.            
000190         88  RE-STOP-ON-FIRST-MATCH    VALUE 'Y'.                 
000200     05  RE-RESULT-SUCCESS-SW      PIC X(1) VALUE 'Y'.            
000210         88  RE-FETCH-RULES-FAILED     VALUE 'N'.                 
000220     05  FILLER                    PIC X(4).                      
000230 ****************************************************************
000240 * HANDLER-REGISTERED TABLE - TELLS RB010A WHICH ACTION CODES
000250 * RB030A ACTUALLY HANDLES.  NOTIFY/APPROVE/REJECT/FLAG_FOR_
000260 * REVIEW ARE RECOGNIZED ACTION CODES (SEE RB030A CHANGE LOG
000270 * 11/09/88 TMW IS-0628) BUT NO HANDLER WAS EVER WRITTEN FOR
000271 * THEM - THEY STAY ZERO (NOT REGISTERED) BELOW.
000272 ****************************************************************
000280 01  RE-HANDLER-REGISTERED-AREA.                                  
000290     05  RE-HANDLER-FLAGS          OCCURS 7 TIMES PIC S9(4) COMP. 
000300 01  FILLER REDEFINES RE-HANDLER-REGISTERED-AREA.                 
000310     05  RE-HDLR-BLOCK-USER        PIC S9(4) COMP.
000320         88  RE-BLOCK-USER-REGISTERED  VALUE 1.
000330     05  RE-HDLR-SEND-ALERT        PIC S9(4) COMP.
000340         88  RE-SEND-ALERT-REGISTERED  VALUE 1.
000350     05  RE-HDLR-LOG-EVENT         PIC S9(4) COMP.
000360         88  RE-LOG-EVENT-REGISTERED   VALUE 1.
000370     05  RE-HDLR-NOTIFY            PIC S9(4) COMP.                
000380     05  RE-HDLR-APPROVE           PIC S9(4) COMP.                
000390     05  RE-HDLR-REJECT            PIC S9(4) COMP.                
000400     05  RE-HDLR-FLAG-REVIEW       PIC S9(4) COMP.                
000410 **************************************************************** 
000420 * MATCHED-RULE / ACTION LIST FOR THE EVENT CURRENTLY IN PROCESS  
000430 **************************************************************** 
000440 01  RE-MATCHED-RULE-AREA.                                        
000450     05  RE-MATCHED-COUNT          PIC S9(4) COMP VALUE ZERO.     
000460     05  RE-MATCHED-RULE           OCCURS 500 TIMES               
000470                                   INDEXED BY RE-MATCHED-NDX.     
000480         10  REM-RULE-NAME             PIC X(50).                 
000490         10  REM-ACTION-CODE           PIC X(20).                 
000500         10  REM-ACTION-MESSAGE        PIC X(255).                
000510     05  FILLER                    PIC X(4).                      
000520 **************************************************************** 
000530 * END OF COPYBOOK RB0WORK                                        
000540 **************************************************************** 
