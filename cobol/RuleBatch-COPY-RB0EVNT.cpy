000010 **************************************************************** 
000020 * RB0EVNT - EVENT RECORD LAYOUT                                  
000030 * FLAT SEQUENTIAL RECORD FOR THE EVENT-FILE (THE "TRANSACTION
000040 * DECK").  EACH EVENT CARRIES A TYPE LABEL AND A FLAT PAYLOAD
000050 * OF UP TO 20 KEY/VALUE ENTRIES.  A KEY MAY BE A FULL DOT-PATH
000051 * (USER.ADDRESS.CITY) BUT IT IS STORED WHOLE IN ONE KEY FIELD -
000052 * RB020A P400000-LOOKUP-FIELD COMPARES THE WHOLE STRING IN ONE
000053 * SHOT, NO SEGMENT-BY-SEGMENT DRILL-DOWN ON THIS FLAT RECORD.
000070 **************************************************************** 
000080 01  EV-EVENT-RECORD.                                             
000090     05  EV-EVENT-TYPE             PIC X(30).                     
000100     05  EV-PAYLOAD-COUNT          PIC S9(2).                     
000110     05  EV-PAYLOAD-ENTRY          OCCURS 20 TIMES.               
000120         10  EV-PAYLOAD-KEY            PIC X(100).                
000130         10  EV-PAYLOAD-VALUE-TYPE     PIC X(1).                  
000140             88  EV-PAYVAL-IS-NUMERIC      VALUE 'N'.             
000150             88  EV-PAYVAL-IS-STRING       VALUE 'S'.             
000160             88  EV-PAYVAL-IS-LIST         VALUE 'L'.             
000170         10  EV-PAYLOAD-VALUE-NUM      PIC S9(9)V9(4) COMP-3.     
000180         10  EV-PAYLOAD-VALUE-STR      PIC X(100).                
000190         10  EV-PAYLOAD-VALUE-LIST     PIC X(100)                 
000200                                       OCCURS 10 TIMES.           
000210         10  FILLER                    PIC X(5).                  
000220     05  FILLER                    PIC X(8).                      
000230 **************************************************************** 
000240 * END OF COPYBOOK RB0EVNT                                        
000250 **************************************************************** 
