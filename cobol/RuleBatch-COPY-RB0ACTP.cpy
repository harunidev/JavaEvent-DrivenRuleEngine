000010***************************************************************** 
000020*RB0ACTP - LINKAGE VIEW FOR ONE ACTION-DISPATCH REQUEST           
000030*RB010A PASSES ONE MATCHED RULE/EVENT PAIR TO RB030A THROUGH THIS 
000040*LAYOUT.  RB030A HANDS BACK LS-HANDLED AND, WHEN 'Y', THE         
000050*FORMATTED AUDIT LINE FOR RB010A TO WRITE TO ACTION-LOG-FILE -    
000060*RB030A OWNS NO FILES OF ITS OWN.                                 
000070***************************************************************** 
000080 01  LA-ACTION-PARM.                                              
000090     05  LA-EVENT-TYPE             PIC X(30).                     
000100     05  LA-RULE-NAME              PIC X(50).                     
000110     05  LA-ACTION-CODE            PIC X(20).                     
000120         88  LA-ACTION-IS-BLOCK-USER   VALUE 'BLOCK_USER'.        
000130         88  LA-ACTION-IS-SEND-ALERT   VALUE 'SEND_ALERT'.        
000140         88  LA-ACTION-IS-LOG-EVENT    VALUE 'LOG_EVENT'.         
000150     05  LA-ACTION-MESSAGE         PIC X(255).                    
000160     05  FILLER                    PIC X(4).                      
000170 01  LA-HANDLED-RESULT.                                           
000180     05  LS-HANDLED                PIC X(1).                      
000190         88  LS-ACTION-WAS-HANDLED     VALUE 'Y'.                 
000200     05  LS-LOG-MESSAGE            PIC X(255).                    
000210     05  FILLER                    PIC X(4).                      
000220***************************************************************** 
000230*END OF COPYBOOK RB0ACTP                                          
000240***************************************************************** 
