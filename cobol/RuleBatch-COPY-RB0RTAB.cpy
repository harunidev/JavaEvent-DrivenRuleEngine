000010 **************************************************************** 
000020 * RB0RTAB - WORKING-STORAGE RULE TABLE                           
000030 * THE RULE BOOK IS READ ONCE AT START-OF-RUN AND MATERIALIZED    
000040 * HERE, ENABLED RULES ONLY, THEN SORTED ASCENDING BY WT-PRIORITY 
000050 * (SEE RB010A 0030-SORT-RULE-TABLE).  WT-INSERT-SEQ PRESERVES    
000060 * FILE ORDER SO THE SORT CAN BREAK PRIORITY TIES THE SAME WAY    
000070 * A STABLE SORT WOULD.                                           
000080 **************************************************************** 
000090 01  WS-RULE-TABLE-AREA.                                          
000100     05  WT-RULE-COUNT             PIC S9(4) COMP VALUE ZERO.     
000110     05  WT-RULE-ENTRY             OCCURS 500 TIMES               
000120                                   INDEXED BY WT-RULE-NDX.        
000130         10  WT-RULE-NAME              PIC X(50).                 
000140         10  WT-PRIORITY               PIC S9(9) COMP.            
000150         10  WT-COND-KIND              PIC X(6).                  
000160         10  WT-COND-FIELD             PIC X(100).                
000170         10  WT-COND-OP                PIC X(10).                 
000180         10  WT-COND-VALUE-TYPE        PIC X(1).                  
000190         10  WT-COND-VALUE-NUM         PIC S9(9)V9(4) COMP-3.     
000200         10  WT-COND-VALUE-STR         PIC X(100).                
000210         10  WT-COND-VALUE-LIST        PIC X(100)                 
000220                                       OCCURS 10 TIMES.           
000230         10  WT-SUB-COND-COUNT         PIC S9(2) COMP.            
000240         10  WT-SUB-CONDITIONS         OCCURS 10 TIMES.           
000250             15  WTS-COND-FIELD            PIC X(100).            
000260             15  WTS-COND-OP               PIC X(10).             
000270             15  WTS-COND-VALUE-TYPE       PIC X(1).              
000280             15  WTS-COND-VALUE-NUM        PIC S9(9)V9(4) COMP-3. 
000290             15  WTS-COND-VALUE-STR        PIC X(100).            
000300             15  WTS-COND-VALUE-LIST       PIC X(100)             
000310                                           OCCURS 10 TIMES.       
000320             15  FILLER                    PIC X(5).              
000330         10  WT-ACTION-CODE            PIC X(20).                 
000340         10  WT-ACTION-MESSAGE         PIC X(255).                
000350         10  WT-INSERT-SEQ             PIC S9(4) COMP.            
000360     05  FILLER                    PIC X(4).                      
000370 **************************************************************** 
000380 * SORT WORK FIELDS - WT-HOLD-ENTRY MIRRORS WT-RULE-ENTRY ABOVE   
000390 * SO A SWAP IS TWO GROUP MOVES, NO FIELD-BY-FIELD COPY NEEDED.   
000400 **************************************************************** 
000410 01  WS-RULE-TABLE-CTL.                                           
000420     05  WT-SORT-OUTER             PIC S9(4) COMP.                
000430     05  WT-SORT-INNER             PIC S9(4) COMP.                
000440     05  WT-SORT-SWAP-FLAG         PIC X(1).                      
000450         88  WT-SWAP-NEEDED            VALUE 'Y'.                 
000460         88  WT-SWAP-NOT-NEEDED        VALUE 'N'.                 
000470     05  WT-HOLD-ENTRY.                                           
000480         10  WTH-RULE-NAME             PIC X(50).                 
000490         10  WTH-PRIORITY              PIC S9(9) COMP.            
000500         10  WTH-COND-KIND             PIC X(6).                  
000510         10  WTH-COND-FIELD            PIC X(100).                
000520         10  WTH-COND-OP               PIC X(10).                 
000530         10  WTH-COND-VALUE-TYPE       PIC X(1).                  
000540         10  WTH-COND-VALUE-NUM        PIC S9(9)V9(4) COMP-3.     
000550         10  WTH-COND-VALUE-STR        PIC X(100).                
000560         10  WTH-COND-VALUE-LIST       PIC X(100)                 
000570                                       OCCURS 10 TIMES.           
000580         10  WTH-SUB-COND-COUNT        PIC S9(2) COMP.            
000590         10  WTH-SUB-CONDITIONS        OCCURS 10 TIMES.           
000600             15  WTHS-COND-FIELD           PIC X(100).            
000610             15  WTHS-COND-OP              PIC X(10).             
000620             15  WTHS-COND-VALUE-TYPE      PIC X(1).              
000630             15  WTHS-COND-VALUE-NUM       PIC S9(9)V9(4) COMP-3. 
000640             15  WTHS-COND-VALUE-STR       PIC X(100).            
000650             15  WTHS-COND-VALUE-LIST      PIC X(100)             
000660                                           OCCURS 10 TIMES.       
000670             15  FILLER                    PIC X(5).              
000680         10  WTH-ACTION-CODE           PIC X(20).                 
000690         10  WTH-ACTION-MESSAGE        PIC X(255).                
000700         10  WTH-INSERT-SEQ            PIC S9(4) COMP.            
000710     05  FILLER                    PIC X(4).                      
000720 **************************************************************** 
000730 * END OF COPYBOOK RB0RTAB                                        
000740 **************************************************************** 
