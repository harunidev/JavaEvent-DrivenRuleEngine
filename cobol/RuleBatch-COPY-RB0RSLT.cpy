000010 **************************************************************** 
000020 * RB0RSLT - EVALUATION-RESULT RECORD LAYOUT                      
000030 * ONE OUTPUT ROW PER INPUT EVENT, WRITTEN TO RESULT-FILE AFTER   
000040 * EVERY ACTIVE RULE HAS BEEN EVALUATED AGAINST THE EVENT.        
000050 **************************************************************** 
000060 01  ER-RESULT-RECORD.                                            
000070     05  ER-EVENT-TYPE             PIC X(30).                     
000080     05  ER-TOTAL-RULES            PIC S9(9).                     
000090     05  ER-SUCCESS                PIC X(1).                      
000100         88  ER-RESULT-IS-SUCCESS      VALUE 'Y'.                 
000110         88  ER-RESULT-IS-FAILURE      VALUE 'N'.                 
000120     05  ER-ERROR-MSG              PIC X(255).                    
000130     05  FILLER                    PIC X(10).                     
000140 **************************************************************** 
000150 * END OF COPYBOOK                                                
000160 **************************************************************** 
