000010 **************************************************************** 
000020 * RB0RULE - RULE RECORD LAYOUT                                   
000030 * FLAT SEQUENTIAL RECORD FOR THE RULE BOOK INPUT FILE (ONE ROW   
000040 * PER DECISION RULE).  ONE LEVEL OF AND/OR NESTING IS CARRIED    
000050 * FLAT IN SUB-CONDITIONS BELOW (SIMPLE CHILDREN ONLY, 10 MAX).
000060 **************************************************************** 
000070 01  RB-RULE-RECORD.                                              
000080     05  RB-RULE-NAME              PIC X(50).                     
000090     05  RB-PRIORITY               PIC S9(9).                     
000100     05  RB-ENABLED                PIC X(1).                      
000110         88  RB-RULE-IS-ENABLED        VALUE 'Y'.                 
000120         88  RB-RULE-IS-DISABLED       VALUE 'N'.                 
000130     05  RB-DESC                   PIC X(255).                    
000140     05  RB-COND-KIND              PIC X(6).                      
000150         88  RB-KIND-IS-SIMPLE         VALUE 'SIMPLE'.            
000160         88  RB-KIND-IS-AND            VALUE 'AND   '.            
000170         88  RB-KIND-IS-OR             VALUE 'OR    '.            
000180     05  RB-COND-FIELD             PIC X(100).                    
000190     05  RB-COND-OP                PIC X(10).                     
000200     05  RB-COND-VALUE-TYPE        PIC X(1).                      
000210         88  RB-VALUE-IS-NUMERIC       VALUE 'N'.                 
000220         88  RB-VALUE-IS-STRING        VALUE 'S'.                 
000230         88  RB-VALUE-IS-LIST          VALUE 'L'.                 
000240     05  RB-COND-VALUE-NUM         PIC S9(9)V9(4) COMP-3.         
000250     05  RB-COND-VALUE-STR         PIC X(100).                    
000260     05  RB-COND-VALUE-LIST        PIC X(100)                     
000270                                   OCCURS 10 TIMES.               
000280     05  RB-SUB-COND-COUNT         PIC S9(2).                     
000290     05  RB-SUB-CONDITIONS         OCCURS 10 TIMES.               
000300         10  RBS-COND-FIELD            PIC X(100).                
000310         10  RBS-COND-OP               PIC X(10).                 
000320         10  RBS-COND-VALUE-TYPE       PIC X(1).                  
000330             88  RBS-VALUE-IS-NUMERIC      VALUE 'N'.             
000340             88  RBS-VALUE-IS-STRING       VALUE 'S'.             
000350             88  RBS-VALUE-IS-LIST         VALUE 'L'.             
000360         10  RBS-COND-VALUE-NUM        PIC S9(9)V9(4) COMP-3.     
000370         10  RBS-COND-VALUE-STR        PIC X(100).                
000380         10  RBS-COND-VALUE-LIST       PIC X(100)                 
000390                                       OCCURS 10 TIMES.           
000400         10  FILLER                    PIC X(5).                  
000410     05  RB-ACTION-CODE            PIC X(20).                     
000420         88  RB-ACTION-IS-BLOCK-USER   VALUE 'BLOCK_USER'.        
000430         88  RB-ACTION-IS-SEND-ALERT   VALUE 'SEND_ALERT'.        
000440         88  RB-ACTION-IS-LOG-EVENT    VALUE 'LOG_EVENT'.         
000450     05  RB-ACTION-MESSAGE         PIC X(255).                    
000460     05  FILLER                    PIC X(10).                     
000470 **************************************************************** 
000480 * END OF COPYBOOK RB0RULE                                        
000490 **************************************************************** 
